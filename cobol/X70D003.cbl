000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    X70D003.                                                  
000400 AUTHOR.        C. MASTERSON.                                             
000500 INSTALLATION.  ALTA VISTA COFFEE ROASTING CO. - DATA PROC.               
000600 DATE-WRITTEN.  07/02/1990.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      INTERNAL USE ONLY.                                        
000900*-----------------------------------------------------------              
001000* X70D003 - TOOL-NAME SUBSTITUTION SUBPROGRAM                             
001100* Called once per BREW record by X70D001 after validation.                
001200* Scans TI-TOOL-UUIDS one character at a time; wherever a                 
001300* known TOOL-TABLE-AREA UUID begins, the 36-byte UUID is                  
001400* replaced by the tool's short name. Unrecognized UUIDs and               
001500* any punctuation between them pass through unchanged.                    
001600*-----------------------------------------------------------              
001700* CHANGE LOG                                                              
001800*   07/02/90 CM   1061  INITIAL WRITE - SPLIT OUT OF X70D001              
001900*                       INTO ITS OWN CALLABLE MODULE                      
002000*   05/19/93 CM   1211  QUICK-REJECT ON UUID PREFIX BEFORE                
002100*                       THE FULL 36-BYTE COMPARE                          
002200*   06/09/98 MO   1401  Y2K - REVIEWED, NO 2-DIGIT YEAR DATA              
002300*                       HANDLED BY THIS MODULE                            
002400*   01/11/99 MO   1402  Y2K - SIGNED OFF BY QA, SEE CR-1402               
002500*   08/30/05 DB   1611  ADD UPSI-0 TRACE DISPLAY OF THE                   
002600*                       BUILT OUTPUT STRING - SEE CR-1611                 
002700*   09/14/05 DB   1611  TRACE ALSO SHOWS LAST UUID TESTED                 
002800*-----------------------------------------------------------              
002900 ENVIRONMENT DIVISION.                                                    
003000*                                                                         
003100 CONFIGURATION SECTION.                                                   
003200 SOURCE-COMPUTER.    IBM-370.                                             
003300 OBJECT-COMPUTER.    IBM-370.                                             
003400 SPECIAL-NAMES.                                                           
003500     UPSI-0 ON STATUS IS UPSI-0-ON.                                       
003600*                                                                         
003700 DATA DIVISION.                                                           
003800*                                                                         
003900 WORKING-STORAGE SECTION.                                                 
004000*                                                                         
004100 01 WK-SCAN-AREA.                                                         
004200   03 WK-OUT-TEXT             PIC X(80).                                  
004300   03 WK-OUT-TEXT-HALVES REDEFINES WK-OUT-TEXT.                           
004400     05 WK-OUT-HALF1          PIC X(40).                                  
004500     05 WK-OUT-HALF2          PIC X(40).                                  
004600   03 WK-STRING-PTR           PIC 9(4) COMP VALUE 1.                      
004700   03 WK-SKIP-COUNT           PIC 9(4) COMP VALUE ZERO.                   
004800   03 WK-MATCH-FOUND          PIC X(1).                                   
004900     88 WK-MATCH-YES                VALUE 'Y'.                            
005000   03 FILLER                  PIC X(10) VALUE SPACE.                      
005100*                                                                         
005200 01 WK-COMPARE-AREA.                                                      
005300   03 WK-CANDIDATE-UUID       PIC X(36).                                  
005400   03 WK-CANDIDATE-PREFIX REDEFINES WK-CANDIDATE-UUID.                    
005500     05 WK-CANDIDATE-PREFIX8  PIC X(8).                                   
005600     05 FILLER                PIC X(28).                                  
005700   03 WK-CANDIDATE-HALVES REDEFINES WK-CANDIDATE-UUID.                    
005800     05 WK-CANDIDATE-HALF1    PIC X(18).                                  
005900     05 WK-CANDIDATE-HALF2    PIC X(18).                                  
006000   03 FILLER                  PIC X(10) VALUE SPACE.                      
006100*                                                                         
006200 LOCAL-STORAGE SECTION.                                                   
006300 77  LS-IN-POS              PIC 9(4) COMP VALUE ZERO.                     
006400 77  LS-TRIM-LEN            PIC 9(4) COMP VALUE ZERO.                     
006500*                                                                         
006600 LINKAGE SECTION.                                                         
006700 COPY X70TLT.                                                             
006800*                                                                         
006900 COPY X70D03I.                                                            
007000*                                                                         
007100 COPY X70D03O.                                                            
007200*                                                                         
007300 PROCEDURE DIVISION USING TOOL-TABLE-AREA                                 
007400                           TI-TOOL-INPUT                                  
007500                           TO-TOOL-OUTPUT.                                
007600*                                                                         
007700*                                                                         
007800* CALLed from X70D001 paragraph 2500, once validation has already         
007900* passed for the record - there is no point spending a full               
008000* character-by-character scan of TI-TOOL-UUIDS on a record that is        
008100* about to be rejected. The output string is built up in WK-OUT-          
008200* TEXT one position at a time as the input is scanned left to             
008300* right, then copied to TO-TOOLS in a single MOVE at the end              
008400* rather than STRING-ing straight into the LINKAGE SECTION field -        
008500* a subprogram writing piecemeal into its own OUTPUT parameter            
008600* across many small STRING statements has bitten this shop before         
008700* with a caller that read the field mid-CALL on an abend; building        
008800* the whole thing locally first and handing it over complete              
008900* avoids that. WK-STRING-PTR/WK-SKIP-COUNT are both reset here so         
009000* a second CALL for the next BREW record never inherits state left        
009100* over from the one before it.                                            
009200*                                                                         
009300 0000-MAIN-CONTROL.                                                       
009400     MOVE SPACE                       TO WK-OUT-TEXT                      
009500                                          TO-TOOLS.                       
009600     MOVE 1                           TO WK-STRING-PTR.                   
009700     MOVE ZERO                        TO WK-SKIP-COUNT.                   
009800     PERFORM 1000-SCAN-ONE-POSITION THRU 1000-EXIT                        
009900         VARYING LS-IN-POS FROM 1 BY 1                                    
010000         UNTIL LS-IN-POS > 80.                                            
010100     MOVE WK-OUT-TEXT                 TO TO-TOOLS.                        
010200     IF UPSI-0-ON                                                         
010300        PERFORM 9000-DISPLAY-TRACE THRU 9000-EXIT                         
010400     END-IF.                                                              
010500     GOBACK.                                                              
010600*                                                                         
010700*-----------------------------------------------------------              
010800* 1000 - TEST ONE INPUT POSITION FOR THE START OF A KNOWN                 
010900* TOOL UUID; APPEND EITHER THE TOOL NAME OR THE ONE INPUT                 
011000* CHARACTER TO THE BUILT-UP OUTPUT STRING                                 
011100*-----------------------------------------------------------              
011200*                                                                         
011300* TI-TOOL-UUIDS is a comma-separated run of 36-byte UUIDs and             
011400* other punctuation exactly as the capture terminal wrote it to           
011500* the BREWS extract - this paragraph does not know or care about          
011600* the commas, it only asks "does a known UUID start right here."          
011700* WK-SKIP-COUNT lets the VARYING loop keep incrementing LS-IN-POS         
011800* one at a time (so the 80-position bound in 0000 stays simple)           
011900* while this paragraph does nothing for the 35 positions already          
012000* consumed by a UUID it just matched and appended - see CR-1611's         
012100* trace additions below for how this was debugged when the skip           
012200* count and the actual copied length briefly disagreed during             
012300* testing. The LS-IN-POS NOT > 45 guard exists because a 36-byte          
012400* UUID cannot start any later than position 45 of an 80-byte              
012500* field; testing past that would read off the end of TI-TOOL-             
012600* UUIDS.                                                                  
012700*                                                                         
012800 1000-SCAN-ONE-POSITION.                                                  
012900     IF WK-SKIP-COUNT > 0                                                 
013000        SUBTRACT 1                    FROM WK-SKIP-COUNT                  
013100        GO TO 1000-EXIT                                                   
013200     END-IF.                                                              
013300     MOVE 'N'                         TO WK-MATCH-FOUND.                  
013400     IF LS-IN-POS NOT > 45                                                
013500        MOVE TI-TOOL-UUIDS (LS-IN-POS : 36)                               
013600                                       TO WK-CANDIDATE-UUID               
013700        PERFORM 1100-TEST-TOOL-ENTRY THRU 1100-EXIT                       
013800            VARYING TOOL-IDX FROM 1 BY 1                                  
013900            UNTIL TOOL-IDX > TOOL-TOTAL                                   
014000               OR (TOOL-KEY-UUID (TOOL-IDX) (1 : 8) EQUAL                 
014100                   WK-CANDIDATE-PREFIX8                                   
014200               AND TOOL-KEY-UUID (TOOL-IDX) EQUAL                         
014300                   WK-CANDIDATE-UUID)                                     
014400        IF TOOL-IDX NOT > TOOL-TOTAL                                      
014500           MOVE 'Y'                   TO WK-MATCH-FOUND                   
014600        END-IF                                                            
014700     END-IF.                                                              
014800     IF WK-MATCH-YES                                                      
014900        PERFORM 1200-APPEND-TOOL-NAME THRU 1200-EXIT                      
015000        MOVE 35                       TO WK-SKIP-COUNT                    
015100     ELSE                                                                 
015200        PERFORM 1300-APPEND-ONE-CHAR THRU 1300-EXIT                       
015300     END-IF.                                                              
015400*                                                                         
015500* WK-OUT-TEXT has one more position (or 35 more, on a UUID match)         
015600* filled in by the time control returns here.                             
015700*                                                                         
015800 1000-EXIT.                                                               
015900     EXIT.                                                                
016000*                                                                         
016100*                                                                         
016200* Empty body - the VARYING clause on the PERFORM in 1000 does the         
016300* actual comparison. CR-1211 added the 8-byte WK-CANDIDATE-PREFIX8        
016400* compare ahead of the full 36-byte compare in that VARYING clause        
016500* after a profiling run on a job with an unusually long tool list         
016600* showed most of the scan time going into full UUID compares that         
016700* failed on the very first byte; short-circuiting on the prefix           
016800* first cut that job's run time noticeably without changing the           
016900* result for a single record.                                             
017000*                                                                         
017100 1100-TEST-TOOL-ENTRY.                                                    
017200*                                                                         
017300* Falls straight through - see the banner above 1100.                     
017400*                                                                         
017500 1100-EXIT.                                                               
017600     EXIT.                                                                
017700*                                                                         
017800*                                                                         
017900* TOOL-TAB-NAME is a fixed 30-byte field padded with trailing             
018000* blanks (see COPY X70TLT), so the actual display name is trimmed         
018100* to its real length with the same trailing-blank backup idiom            
018200* X70D002 uses in 4100/4300 before it is STRING-ed onto the output        
018300* - appending the full 30 bytes untrimmed would leave visible gaps        
018400* in the middle of the substituted text every time a shorter tool         
018500* name followed a longer one.                                             
018600*                                                                         
018700 1200-APPEND-TOOL-NAME.                                                   
018800     MOVE 30                          TO LS-TRIM-LEN.                     
018900     PERFORM 1210-BACK-UP-ONE THRU 1210-EXIT                              
019000         UNTIL LS-TRIM-LEN = 0                                            
019100            OR TOOL-TAB-NAME (TOOL-IDX) (LS-TRIM-LEN : 1)                 
019200               NOT = SPACE.                                               
019300     IF LS-TRIM-LEN > 0                                                   
019400        STRING TOOL-TAB-NAME (TOOL-IDX) (1 : LS-TRIM-LEN)                 
019500                                       DELIMITED BY SIZE                  
019600           INTO WK-OUT-TEXT                                               
019700           WITH POINTER WK-STRING-PTR                                     
019800     END-IF.                                                              
019900*                                                                         
020000* WK-STRING-PTR has advanced past the tool name just appended.            
020100*                                                                         
020200 1200-EXIT.                                                               
020300     EXIT.                                                                
020400*                                                                         
020500*                                                                         
020600* Same one-line trim-from-the-right helper pattern used in X70D002        
020700* paragraph 4110 - kept as its own tiny paragraph here rather than        
020800* inlined so the PERFORM ... UNTIL in 1200 reads the same way the         
020900* rest of this program's control flow does.                               
021000*                                                                         
021100 1210-BACK-UP-ONE.                                                        
021200     SUBTRACT 1                       FROM LS-TRIM-LEN.                   
021300*                                                                         
021400* LS-TRIM-LEN has been backed up one position, or has already hit         
021500* zero.                                                                   
021600*                                                                         
021700 1210-EXIT.                                                               
021800     EXIT.                                                                
021900*                                                                         
022000*                                                                         
022100* Reached only when 1000 found no UUID starting at this position -        
022200* covers both a comma/punctuation character between two UUIDs and         
022300* any UUID byte that is not itself the start of a recognized tool,        
022400* both of which pass through to the output unchanged one byte at a        
022500* time.                                                                   
022600*                                                                         
022700 1300-APPEND-ONE-CHAR.                                                    
022800     STRING TI-TOOL-UUIDS (LS-IN-POS : 1) DELIMITED BY SIZE               
022900        INTO WK-OUT-TEXT                                                  
023000        WITH POINTER WK-STRING-PTR.                                       
023100*                                                                         
023200* WK-STRING-PTR has advanced one position past the single                 
023300* character just appended.                                                
023400*                                                                         
023500 1300-EXIT.                                                               
023600     EXIT.                                                                
023700*                                                                         
023800*-----------------------------------------------------------              
023900* 9000 - SHOP FLOOR DEBUG TRACE (UPSI-0 ON PARM CARD ONLY)                
024000*-----------------------------------------------------------              
024100*                                                                         
024200* CR-1611: added during the METHOD-TOOLS conversion project when a        
024300* handful of BREW records came out of ENRICHED-LOGS with tool text        
024400* that did not look right and nobody could tell from the file             
024500* alone whether the UUID had simply gone unmatched or whether the         
024600* match/skip bookkeeping in 1000 was wrong. UPSI-0 is set on the          
024700* JCL PARM card for a rerun of one specific job step, never left          
024800* on for a normal production run, so this paragraph costs nothing         
024900* day to day - see the OPERATIONS RUN BOOK for how to flip the            
025000* switch when this program needs to be traced again.                      
025100*                                                                         
025200 9000-DISPLAY-TRACE.                                                      
025300     DISPLAY 'X70D003 TOOLS OUT 1: ' WK-OUT-HALF1.                        
025400     DISPLAY 'X70D003 TOOLS OUT 2: ' WK-OUT-HALF2.                        
025500     DISPLAY 'X70D003 LAST UUID 1: ' WK-CANDIDATE-HALF1.                  
025600     DISPLAY 'X70D003 LAST UUID 2: ' WK-CANDIDATE-HALF2.                  
025700*                                                                         
025800* The four trace lines have been written to SYSOUT - production           
025900* runs never reach this paragraph.                                        
026000*                                                                         
026100 9000-EXIT.                                                               
026200     EXIT.                                                                
