000100* **++ X70GRN - GRINDER MASTER RECORD (GRINDERS FILE)                     
000200* Loaded into table GRINDER-TBL (COPY X70MTB) keyed by                    
000300* GR-UUID before the BREWS file is read.                                  
000400*                                                                         
000500 01 GR-GRINDER-RECORD.                                                    
000600   03 GR-UUID                    PIC X(36).                               
000700   03 GR-NAME                    PIC X(30).                               
000800   03 FILLER                     PIC X(14).                               
