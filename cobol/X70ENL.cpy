000100* **++ X70ENL - ENRICHED BREW LOG RECORD (ENRICHED-LOGS)                  
000200* Denormalized master output of the brew-log enrichment run;              
000300* one record per BREW record that survived the ref-file                   
000400* joins in X70D001 and passed every X70D002/X70D003 check.                
000500*                                                                         
000600 01 EN-ENRICHED-LOG-RECORD.                                               
000700   03 EN-UUID                  PIC X(36).                                 
000800   03 EN-TIMESTAMP             PIC 9(10).                                 
000900   03 EN-GRIND-SIZE            PIC X(10).                                 
001000   03 EN-GRIND-WEIGHT          PIC 9(3)V99.                               
001100   03 EN-METHOD                PIC X(30).                                 
001200   03 EN-GRINDER               PIC X(30).                                 
001300   03 EN-ROASTER               PIC X(40).                                 
001400   03 EN-BEAN                  PIC X(40).                                 
001500   03 EN-TEMPERATURE           PIC 9(3)V9.                                
001600   03 EN-BREW-TIME             PIC 9(4).                                  
001700   03 EN-RATING                PIC 9(1).                                  
001800   03 EN-FIRST-DRIP-TIME       PIC 9(4).                                  
001900   03 EN-BLOOMING-TIME         PIC 9(4).                                  
002000   03 EN-BEVERAGE-QTY          PIC 9(3)V99.                               
002100   03 EN-BEVERAGE-QTY-TYPE     PIC X(2).                                  
002200   03 EN-TOOLS                 PIC X(80).                                 
002300   03 EN-FAVOURITE-FLAG        PIC X(1).                                  
002400   03 EN-BEST-BREW-FLAG        PIC X(1).                                  
002500   03 EN-FLAVOR                PIC X(40).                                 
002600   03 EN-BALANCE               PIC X(40).                                 
002700   03 FILLER                   PIC X(20).                                 
