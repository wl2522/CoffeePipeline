000100* **++ X70BEN - BEAN MASTER RECORD (BEANS FILE, REFERENCE)                
000200* Loaded into table BEAN-TBL (COPY X70MTB) keyed by BN-UUID               
000300* before the BREWS file is read.                                          
000400*                                                                         
000500 01 BN-BEAN-RECORD.                                                       
000600   03 BN-UUID                    PIC X(36).                               
000700   03 BN-NAME                    PIC X(40).                               
000800   03 BN-ROASTER                 PIC X(40).                               
000900   03 BN-ROAST                   PIC X(20).                               
001000   03 BN-MIX                     PIC X(20).                               
001100   03 BN-DECAF-FLAG              PIC X(1).                                
001200     88 BN-IS-DECAF                     VALUE 'Y'.                        
001300   03 BN-ROASTING-TYPE           PIC X(20).                               
001400   03 FILLER                     PIC X(20).                               
