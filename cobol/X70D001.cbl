000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    X70D001.                                                  
000400 AUTHOR.        R. HALVORSEN.                                             
000500 INSTALLATION.  ALTA VISTA COFFEE ROASTING CO. - DATA PROC.               
000600 DATE-WRITTEN.  05/12/1988.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      INTERNAL USE ONLY.                                        
000900*-----------------------------------------------------------              
001000* X70D001 - BREW LOG ENRICHMENT - MAIN BATCH DRIVER                       
001100* Reads the BREWS file, joins each record to the BEAN,                    
001200* GRINDER and METHOD tables, splits and validates the                     
001300* tasting note, substitutes tool names, and stages the                    
001400* result for the ENRICHED-LOGS master. A single bad record                
001500* aborts the whole run - nothing is written until every                   
001600* BREW record has staged clean (see paragraph 8000).                      
001700*-----------------------------------------------------------              
001800* CHANGE LOG                                                              
001900*   05/12/88 RH   1004  INITIAL WRITE - REPLACES MANUAL                   
002000*                       TRANSCRIPTION OF LAB TASTING CARDS                
002100*   11/03/89 RH   1042  ADD GRINDER REFERENCE LOOKUP                      
002200*   02/17/90 RH   1055  ADD METHOD REFERENCE LOOKUP                       
002300*   09/22/92 CM   1183  REJECT RECORDS WITH RATING = 0                    
002400*                       (BLANK SCORE WAS PASSING THROUGH)                 
002500*   04/14/94 CM   1290  ADD PER-GRINDER GRIND-SETTING RANGE               
002600*                       CHECK (ADJUSTABLE GRINDER MODELS)                 
002700*   08/30/96 MO   1355  ADD TOOL-UUID TO NAME SUBSTITUTION                
002800*                       (X70D003) FOR METHOD-TOOLS EXTRACT                
002900*   06/09/98 MO   1401  Y2K - REVIEWED DATE-BEARING FIELDS;               
003000*                       TIMESTAMPS ARE EPOCH SECONDS, NO                  
003100*                       YEAR ARITHMETIC IN THIS PROGRAM                   
003200*   01/11/99 MO   1402  Y2K - SIGNED OFF BY QA, SEE CR-1402               
003300*   03/05/01 DB   1487  ADD VOCABULARY-CONTROLLED NOTE                    
003400*                       CHECK (X70D002) - FREE TEXT NOT                   
003500*                       ACCEPTED FOR FLAVOR/BALANCE                       
003600*   07/19/04 DB   1602  ACCEPT EXTRACT FROM NEW FIELD DATA                
003700*                       CAPTURE TERMINALS IN PLACE OF PAPER               
003800*                       TASTING CARDS - LAYOUT UNCHANGED                  
003900*   02/28/07 SK   1699  ADD REJECT-JOIN COUNT TO REPORT                   
004000*   10/14/11 SK   1822  RAISE BEAN-TAB CAPACITY TO 2000 -                 
004100*                       CATALOG GREW PAST THE OLD 1000 LIMIT              
004200*-----------------------------------------------------------              
004300 ENVIRONMENT DIVISION.                                                    
004400*                                                                         
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER.    IBM-370.                                             
004700 OBJECT-COMPUTER.    IBM-370.                                             
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE                            
005100     UPSI-0 ON STATUS IS UPSI-0-ON.                                       
005200*                                                                         
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT BREWS-FILE       ASSIGN TO BREWS                              
005600         ORGANIZATION IS SEQUENTIAL                                       
005700         FILE STATUS  IS BR-FILE-STATUS.                                  
005800     SELECT BEANS-FILE       ASSIGN TO BEANS                              
005900         ORGANIZATION IS SEQUENTIAL                                       
006000         FILE STATUS  IS BN-FILE-STATUS.                                  
006100     SELECT GRINDERS-FILE    ASSIGN TO GRINDERS                           
006200         ORGANIZATION IS SEQUENTIAL                                       
006300         FILE STATUS  IS GR-FILE-STATUS.                                  
006400     SELECT METHODS-FILE     ASSIGN TO METHODS                            
006500         ORGANIZATION IS SEQUENTIAL                                       
006600         FILE STATUS  IS MH-FILE-STATUS.                                  
006700     SELECT METHTOOL-FILE    ASSIGN TO METHTOOL                           
006800         ORGANIZATION IS SEQUENTIAL                                       
006900         FILE STATUS  IS MT-FILE-STATUS.                                  
007000     SELECT GRINDRNG-FILE    ASSIGN TO GRINDRNG                           
007100         ORGANIZATION IS SEQUENTIAL                                       
007200         FILE STATUS  IS RG-FILE-STATUS.                                  
007300     SELECT VOCAB-FILE       ASSIGN TO VOCAB                              
007400         ORGANIZATION IS SEQUENTIAL                                       
007500         FILE STATUS  IS VC-FILE-STATUS.                                  
007600     SELECT ENRLOGS-FILE     ASSIGN TO ENRLOGS                            
007700         ORGANIZATION IS SEQUENTIAL                                       
007800         FILE STATUS  IS EN-FILE-STATUS.                                  
007900     SELECT RUNRPT-FILE      ASSIGN TO RUNRPT                             
008000         ORGANIZATION IS LINE SEQUENTIAL                                  
008100         FILE STATUS  IS RP-FILE-STATUS.                                  
008200**                                                                        
008300 DATA DIVISION.                                                           
008400*                                                                         
008500 FILE SECTION.                                                            
008600 FD  BREWS-FILE.                                                          
008700 COPY X70BRW.                                                             
008800*                                                                         
008900 FD  BEANS-FILE.                                                          
009000 COPY X70BEN.                                                             
009100*                                                                         
009200 FD  GRINDERS-FILE.                                                       
009300 COPY X70GRN.                                                             
009400*                                                                         
009500 FD  METHODS-FILE.                                                        
009600 COPY X70MTH.                                                             
009700*                                                                         
009800 FD  METHTOOL-FILE.                                                       
009900 COPY X70MTL.                                                             
010000*                                                                         
010100 FD  GRINDRNG-FILE.                                                       
010200 COPY X70RNG.                                                             
010300*                                                                         
010400 FD  VOCAB-FILE.                                                          
010500 COPY X70VOC.                                                             
010600*                                                                         
010700 FD  ENRLOGS-FILE.                                                        
010800 COPY X70ENL.                                                             
010900*                                                                         
011000 FD  RUNRPT-FILE                                                          
011100     RECORD CONTAINS 142 CHARACTERS.                                      
011200 01  RP-PRINT-LINE.                                                       
011300   03 RP-LINE-TEXT          PIC X(132).                                   
011400   03 FILLER                PIC X(10).                                    
011500*                                                                         
011600 WORKING-STORAGE SECTION.                                                 
011700*                                                                         
011800 01 WK-FILE-STATUS-AREA.                                                  
011900   03 BR-FILE-STATUS         PIC XX.                                      
012000     88 BR-FILE-OK                  VALUE '00'.                           
012100     88 BR-EOF                      VALUE '10'.                           
012200   03 BN-FILE-STATUS         PIC XX.                                      
012300     88 BN-FILE-OK                  VALUE '00'.                           
012400     88 BN-EOF                      VALUE '10'.                           
012500   03 GR-FILE-STATUS         PIC XX.                                      
012600     88 GR-FILE-OK                  VALUE '00'.                           
012700     88 GR-EOF                      VALUE '10'.                           
012800   03 MH-FILE-STATUS         PIC XX.                                      
012900     88 MH-FILE-OK                  VALUE '00'.                           
013000     88 MH-EOF                      VALUE '10'.                           
013100   03 MT-FILE-STATUS         PIC XX.                                      
013200     88 MT-FILE-OK                  VALUE '00'.                           
013300     88 MT-EOF                      VALUE '10'.                           
013400   03 RG-FILE-STATUS         PIC XX.                                      
013500     88 RG-FILE-OK                  VALUE '00'.                           
013600     88 RG-EOF                      VALUE '10'.                           
013700   03 VC-FILE-STATUS         PIC XX.                                      
013800     88 VC-FILE-OK                  VALUE '00'.                           
013900     88 VC-EOF                      VALUE '10'.                           
014000   03 EN-FILE-STATUS         PIC XX.                                      
014100     88 EN-FILE-OK                  VALUE '00'.                           
014200   03 RP-FILE-STATUS         PIC XX.                                      
014300     88 RP-FILE-OK                  VALUE '00'.                           
014400   03 FILLER                 PIC X(10) VALUE SPACE.                       
014500*                                                                         
014600 01 WK-PROGRAM-LITERALS.                                                  
014700   03 WK-VALIDATE-PGM        PIC X(8) VALUE 'X70D002'.                    
014800   03 WK-SUBSTITUTE-PGM      PIC X(8) VALUE 'X70D003'.                    
014900   03 FILLER                 PIC X(10) VALUE SPACE.                       
015000*                                                                         
015100 01 WK-RUN-DATE-AREA.                                                     
015200   03 WK-RUN-DATE            PIC 9(6) VALUE ZERO.                         
015300   03 WK-RUN-DATE-SPLIT REDEFINES WK-RUN-DATE.                            
015400     05 WK-RUN-YY            PIC 9(2).                                    
015500     05 WK-RUN-MM            PIC 9(2).                                    
015600     05 WK-RUN-DD            PIC 9(2).                                    
015700   03 FILLER                 PIC X(4) VALUE SPACE.                        
015800*                                                                         
015900 77  WK-BREWS-READ          PIC 9(9) COMP VALUE ZERO.                     
016000 77  WK-LOGS-WRITTEN        PIC 9(9) COMP VALUE ZERO.                     
016100 77  WK-JOIN-REJECTS        PIC 9(9) COMP VALUE ZERO.                     
016200*                                                                         
016300 01 WK-SWITCHES.                                                          
016400   03 WK-ABORT-SWITCH        PIC X(1) VALUE 'N'.                          
016500     88 WK-RUN-ABORTED               VALUE 'Y'.                           
016600   03 WK-JOIN-SWITCH         PIC X(1) VALUE 'Y'.                          
016700     88 WK-JOIN-FAILED               VALUE 'N'.                           
016800   03 FILLER                 PIC X(10) VALUE SPACE.                       
016900*                                                                         
017000 01 WK-NOTE-WORK-AREA.                                                    
017100   03 WK-NOTE-TEXT           PIC X(80).                                   
017200   03 WK-NOTE-PART1          PIC X(80).                                   
017300   03 WK-NOTE-PART2          PIC X(80).                                   
017400   03 WK-NOTE-SQUEEZE        PIC X(80).                                   
017500   03 WK-NOTE-TEMP           PIC X(80).                                   
017600   03 FILLER                 PIC X(10) VALUE SPACE.                       
017700*                                                                         
017800 01 WK-LOOKUP-AREA.                                                       
017900   03 WK-BEAN-NAME           PIC X(40).                                   
018000   03 WK-BEAN-ROASTER        PIC X(40).                                   
018100   03 WK-GRINDER-NAME        PIC X(30).                                   
018200   03 WK-METHOD-NAME         PIC X(30).                                   
018300   03 FILLER                 PIC X(10) VALUE SPACE.                       
018400*                                                                         
018500 01 WK-REPORT-LINE.                                                       
018600   03 WK-RL-TEXT             PIC X(120).                                  
018700   03 FILLER                 PIC X(12) VALUE SPACE.                       
018800 01 WK-RL-HEADER REDEFINES WK-REPORT-LINE.                                
018900   03 WK-RLH-TITLE           PIC X(40).                                   
019000   03 WK-RLH-PGM             PIC X(8).                                    
019100   03 WK-RLH-DATE            PIC X(8).                                    
019200   03 FILLER                 PIC X(76).                                   
019300 01 WK-RL-STAT REDEFINES WK-REPORT-LINE.                                  
019400   03 WK-RLS-LABEL           PIC X(30).                                   
019500   03 WK-RLS-VALUE           PIC ZZZ,ZZZ,ZZ9.                             
019600   03 FILLER                 PIC X(91).                                   
019700 01 WK-RL-ERROR REDEFINES WK-REPORT-LINE.                                 
019800   03 WK-RLE-TAG             PIC X(10).                                   
019900   03 WK-RLE-FIELD           PIC X(20).                                   
020000   03 WK-RLE-KEY             PIC X(36).                                   
020100   03 WK-RLE-TIMESTAMP       PIC X(10).                                   
020200   03 WK-RLE-TEXT            PIC X(48).                                   
020300   03 FILLER                 PIC X(8).                                    
020400*                                                                         
020500 COPY X70MTB.                                                             
020600*                                                                         
020700 COPY X70TLT.                                                             
020800*                                                                         
020900 COPY X70CFG.                                                             
021000*                                                                         
021100 COPY X70STG.                                                             
021200*                                                                         
021300 COPY X70MCR.                                                             
021400*                                                                         
021500 COPY X70MCP.                                                             
021600*                                                                         
021700 COPY X70D02I.                                                            
021800*                                                                         
021900 COPY X70D02O.                                                            
022000*                                                                         
022100 COPY X70D03I.                                                            
022200*                                                                         
022300 COPY X70D03O.                                                            
022400*                                                                         
022500 LOCAL-STORAGE SECTION.                                                   
022600 77  LS-SUB1                PIC 9(9) COMP VALUE ZERO.                     
022700 77  LS-SLASH-POS           PIC 9(9) COMP VALUE ZERO.                     
022800 77  LS-SUB2                PIC 9(9) COMP VALUE ZERO.                     
022900*                                                                         
023000 PROCEDURE DIVISION.                                                      
023100*                                                                         
023200*                                                                         
023300* This is the only paragraph the operator's JCL step ever                 
023400* transfers control to. It exists to keep the run's four big              
023500* decisions - load the tables, walk the BREWS file, decide whether        
023600* anything got written, and set the condition code the scheduler          
023700* checks - in one place a new programmer can read top to bottom           
023800* without chasing GO TOs through the whole listing. WK-RUN-ABORTED        
023900* is the single flag every downstream 1000/2000/8000 series               
024000* paragraph sets when it hits something the batch cannot recover          
024100* from; once it is on, this paragraph skips straight past the file        
024200* processing and the staged- record write so a bad run never puts         
024300* a half-built ENRICHED-LOGS file where the roasting reports would        
024400* pick it up. RETURN-CODE 12 is the shop standard "batch failed -         
024500* do not chain the next step" code; see the OPERATIONS RUN BOOK,          
024600* not this listing, for what the scheduler does with it.                  
024700*                                                                         
024800 0000-MAIN-CONTROL.                                                       
024900     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.                          
025000     IF NOT WK-RUN-ABORTED                                                
025100        PERFORM 2000-PROCESS-BREWS-FILE THRU 2000-EXIT                    
025200     END-IF.                                                              
025300     IF NOT WK-RUN-ABORTED                                                
025400        PERFORM 8000-WRITE-STAGED-RECORDS THRU 8000-EXIT                  
025500     END-IF.                                                              
025600     PERFORM 9000-WRITE-RUN-REPORT THRU 9000-EXIT.                        
025700     IF WK-RUN-ABORTED                                                    
025800        MOVE 12                       TO RETURN-CODE                      
025900     END-IF.                                                              
026000     STOP RUN.                                                            
026100*                                                                         
026200*-----------------------------------------------------------              
026300* 1000 SERIES - LOAD REFERENCE AND CONFIGURATION TABLES                   
026400*-----------------------------------------------------------              
026500*                                                                         
026600* Everything the join logic in 2110 needs has to be in memory             
026700* before the first BREWS record is read, because                          
026800* BEANS/GRINDERS/METHODS are not keyed files - they are flat              
026900* extracts off the equipment and inventory system and this program        
027000* builds its own lookup tables from them with a straight linear           
027100* PERFORM VARYING scan (see the 2110 banner for why SEARCH ALL was        
027200* rejected). WK-RUN-DATE comes from the system clock rather than a        
027300* parameter card because the run always happens same-day against          
027400* the previous day's brew log extract - there has never been a            
027500* need to rerun this job for a back-dated file. If the BEANS table        
027600* fails to load there is no point opening GRINDERS, METHODS,              
027700* METHTOOL, GRINDRNG or VOCAB, so this paragraph exits the whole          
027800* 1000 series the moment WK-RUN-ABORTED comes on rather than              
027900* letting five more file opens fail one after another on the              
028000* operator.                                                               
028100*                                                                         
028200 1000-INITIALIZE-RUN.                                                     
028300     ACCEPT WK-RUN-DATE            FROM DATE.                             
028400     PERFORM 1100-LOAD-BEAN-TABLE THRU 1100-EXIT.                         
028500     IF WK-RUN-ABORTED                                                    
028600        GO TO 1000-EXIT                                                   
028700     END-IF.                                                              
028800     PERFORM 1200-LOAD-GRINDER-TABLE THRU 1200-EXIT.                      
028900     PERFORM 1300-LOAD-METHOD-TABLE THRU 1300-EXIT.                       
029000     PERFORM 1400-LOAD-TOOL-TABLE THRU 1400-EXIT.                         
029100     PERFORM 1500-LOAD-RANGE-TABLE THRU 1500-EXIT.                        
029200     PERFORM 1600-LOAD-VOCAB-TABLE THRU 1600-EXIT.                        
029300*                                                                         
029400* Common exit for the whole 1000 series - reached either normally         
029500* after 1600 or by the early GO TO in 1000-INITIALIZE-RUN when            
029600* BEANS fails to load.                                                    
029700*                                                                         
029800 1000-EXIT.                                                               
029900     EXIT.                                                                
030000*                                                                         
030100*                                                                         
030200* BEANS is a small reference extract (rarely more than a few              
030300* hundred roaster lots active at once) so it is read here in full,        
030400* once, straight into BEAN-TAB rather than re-read per BREW               
030500* record. The 1999-entry ceiling in 1110 tracks BEAN-ENTRY's              
030600* OCCURS clause in COPY X70MTB - raise one, raise the other, and          
030700* update the CFG-1822 note in the change log above. A failed OPEN         
030800* here is always an operations problem (extract job did not run,          
030900* or ran to the wrong DD name) rather than a data problem, so it          
031000* goes through the generic 9900 abort paragraph the same way every        
031100* other reference file open failure does.                                 
031200*                                                                         
031300 1100-LOAD-BEAN-TABLE.                                                    
031400     OPEN INPUT BEANS-FILE.                                               
031500     IF NOT BN-FILE-OK                                                    
031600        MOVE 'BEANS'                 TO MR-FIELD-NAME                     
031700        PERFORM 9900-ABORT-OPEN-ERROR THRU 9900-EXIT                      
031800        GO TO 1100-EXIT                                                   
031900     END-IF.                                                              
032000     READ BEANS-FILE.                                                     
032100     PERFORM 1110-LOAD-ONE-BEAN THRU 1110-EXIT                            
032200         UNTIL BN-EOF OR WK-RUN-ABORTED.                                  
032300     CLOSE BEANS-FILE.                                                    
032400*                                                                         
032500* BEAN-TAB is fully populated (or the run has already aborted) by         
032600* the time control reaches here.                                          
032700*                                                                         
032800 1100-EXIT.                                                               
032900     EXIT.                                                                
033000*                                                                         
033100*                                                                         
033200* One BEAN-ENTRY table row per BEANS record. BN-ROASTER is carried        
033300* alongside BN-NAME (not looked up separately) because the tasting        
033400* report line built in 2600 always prints roaster and bean name           
033500* together - see EN-ROASTER/EN-BEAN in COPY X70ENL - and there was        
033600* no value in a second table just to hold one field. Table-full           
033700* here is treated as an abort, not a truncate-and-continue,               
033800* because a truncated BEAN-TAB would silently fail the 2110 join          
033900* for every BREW record made from beans past the cutoff and nobody        
034000* would notice until the tasting numbers looked wrong weeks later.        
034100*                                                                         
034200 1110-LOAD-ONE-BEAN.                                                      
034300     IF BEAN-TOTAL > 1999                                                 
034400        MOVE 'BEANS TABLE FULL'       TO MR-DESCRIPTION                   
034500        PERFORM 9930-ABORT-TABLE-FULL THRU 9930-EXIT                      
034600        GO TO 1110-EXIT                                                   
034700     END-IF.                                                              
034800     ADD 1                            TO BEAN-TOTAL.                      
034900     MOVE BN-UUID     TO BEAN-KEY-UUID    (BEAN-TOTAL).                   
035000     MOVE BN-NAME     TO BEAN-TAB-NAME    (BEAN-TOTAL).                   
035100     MOVE BN-ROASTER  TO BEAN-TAB-ROASTER (BEAN-TOTAL).                   
035200     READ BEANS-FILE.                                                     
035300*                                                                         
035400* One BEAN-TAB row has been built, or the table-full abort has            
035500* already fired.                                                          
035600*                                                                         
035700 1110-EXIT.                                                               
035800     EXIT.                                                                
035900*                                                                         
036000*                                                                         
036100* Same shape as 1100 for the GRINDERS extract. Note there is no           
036200* WK-RUN-ABORTED check here the way 1100 has one after BEANS - by         
036300* design, because if GRINDERS fails to open the run has already           
036400* failed on BEANS or is far enough along that letting the open            
036500* error report on its own DD name is more useful to operations            
036600* than a generic "prior failure" message.                                 
036700*                                                                         
036800 1200-LOAD-GRINDER-TABLE.                                                 
036900     OPEN INPUT GRINDERS-FILE.                                            
037000     IF NOT GR-FILE-OK                                                    
037100        MOVE 'GRINDERS'              TO MR-FIELD-NAME                     
037200        PERFORM 9900-ABORT-OPEN-ERROR THRU 9900-EXIT                      
037300        GO TO 1200-EXIT                                                   
037400     END-IF.                                                              
037500     READ GRINDERS-FILE.                                                  
037600     PERFORM 1210-LOAD-ONE-GRINDER THRU 1210-EXIT                         
037700         UNTIL GR-EOF.                                                    
037800     CLOSE GRINDERS-FILE.                                                 
037900*                                                                         
038000* GRINDER-TAB is fully populated by the time control reaches here.        
038100*                                                                         
038200 1200-EXIT.                                                               
038300     EXIT.                                                                
038400*                                                                         
038500*                                                                         
038600* GRINDER-TAB-NAME is what actually prints on the tasting report          
038700* and what X70D002's grind-setting range check normalizes and             
038800* looks up in RANGE-TAB (COPY X70RNG) - the raw GR-UUID never             
038900* appears outside this program. There is no table-full guard on           
039000* GRINDER-TOTAL the way BEAN-TOTAL has one in 1110; the GRINDER-          
039100* ENTRY OCCURS ceiling in COPY X70MTB is 500 and the shop has             
039200* never come close to running that many grinder models through the        
039300* roasting floor at once.                                                 
039400*                                                                         
039500 1210-LOAD-ONE-GRINDER.                                                   
039600     ADD 1                            TO GRINDER-TOTAL.                   
039700     MOVE GR-UUID TO GRINDER-KEY-UUID (GRINDER-TOTAL).                    
039800     MOVE GR-NAME TO GRINDER-TAB-NAME (GRINDER-TOTAL).                    
039900     READ GRINDERS-FILE.                                                  
040000*                                                                         
040100* One GRINDER-TAB row has been built for this GRINDERS record.            
040200*                                                                         
040300 1210-EXIT.                                                               
040400     EXIT.                                                                
040500*                                                                         
040600*                                                                         
040700* Brew METHODS (pour-over, immersion, espresso, and so on) change         
040800* far less often than beans or grinders - this table has been re-         
040900* extracted maybe a dozen times since 1990 - but it still gets            
041000* rebuilt fresh every run rather than hard-coded, because a hard-         
041100* coded METHOD-TAB here would silently go stale the day the               
041200* equipment room retires or renames a brew method and nobody              
041300* remembered to touch this program.                                       
041400*                                                                         
041500 1300-LOAD-METHOD-TABLE.                                                  
041600     OPEN INPUT METHODS-FILE.                                             
041700     IF NOT MH-FILE-OK                                                    
041800        MOVE 'METHODS'               TO MR-FIELD-NAME                     
041900        PERFORM 9900-ABORT-OPEN-ERROR THRU 9900-EXIT                      
042000        GO TO 1300-EXIT                                                   
042100     END-IF.                                                              
042200     READ METHODS-FILE.                                                   
042300     PERFORM 1310-LOAD-ONE-METHOD THRU 1310-EXIT                          
042400         UNTIL MH-EOF.                                                    
042500     CLOSE METHODS-FILE.                                                  
042600*                                                                         
042700* METHOD-TAB is fully populated by the time control reaches here.         
042800*                                                                         
042900 1300-EXIT.                                                               
043000     EXIT.                                                                
043100*                                                                         
043200*                                                                         
043300* Mirrors 1210/1110 - no per-row validation beyond loading the            
043400* row, because METHODS is a controlled reference file the                 
043500* equipment room already validates before it reaches this job's           
043600* input library.                                                          
043700*                                                                         
043800 1310-LOAD-ONE-METHOD.                                                    
043900     ADD 1                            TO METHOD-TOTAL.                    
044000     MOVE MH-UUID TO METHOD-KEY-UUID (METHOD-TOTAL).                      
044100     MOVE MH-NAME TO METHOD-TAB-NAME (METHOD-TOTAL).                      
044200     READ METHODS-FILE.                                                   
044300*                                                                         
044400* One METHOD-TAB row has been built for this METHODS record.              
044500*                                                                         
044600 1310-EXIT.                                                               
044700     EXIT.                                                                
044800*                                                                         
044900*                                                                         
045000* METHTOOL maps a tool's UUID (as recorded on the tasting card by         
045100* the capture terminal, see BR-TOOL-UUIDS in COPY X70BRW) to the          
045200* tool's display name. This table is not used directly by this            
045300* program - it is passed whole, via TOOL-TABLE-AREA (COPY X70TLT),        
045400* on the CALL to X70D003 in 2500, which does the actual UUID-to-          
045500* name substitution. Loading it here rather than inside X70D003           
045600* means the substitution subprogram itself stays a pure text              
045700* scanner with no file I/O of its own - see the X70D003 header            
045800* banner.                                                                 
045900*                                                                         
046000 1400-LOAD-TOOL-TABLE.                                                    
046100     OPEN INPUT METHTOOL-FILE.                                            
046200     IF NOT MT-FILE-OK                                                    
046300        MOVE 'METHTOOL'              TO MR-FIELD-NAME                     
046400        PERFORM 9900-ABORT-OPEN-ERROR THRU 9900-EXIT                      
046500        GO TO 1400-EXIT                                                   
046600     END-IF.                                                              
046700     READ METHTOOL-FILE.                                                  
046800     PERFORM 1410-LOAD-ONE-TOOL THRU 1410-EXIT                            
046900         UNTIL MT-EOF.                                                    
047000     CLOSE METHTOOL-FILE.                                                 
047100*                                                                         
047200* TOOL-TABLE-AREA is fully populated by the time control reaches          
047300* here.                                                                   
047400*                                                                         
047500 1400-EXIT.                                                               
047600     EXIT.                                                                
047700*                                                                         
047800*                                                                         
047900* One TOOL-ENTRY row per METHTOOL record - see COPY X70TLT for the        
048000* 2000-entry ceiling, raised from the original 1000 the same              
048100* CR-1822 that raised BEAN-ENTRY (grinder/roaster attachments             
048200* count against this table too, not just brewing tools proper).           
048300*                                                                         
048400 1410-LOAD-ONE-TOOL.                                                      
048500     ADD 1                            TO TOOL-TOTAL.                      
048600     MOVE MT-UUID TO TOOL-KEY-UUID (TOOL-TOTAL).                          
048700     MOVE MT-NAME TO TOOL-TAB-NAME (TOOL-TOTAL).                          
048800     READ METHTOOL-FILE.                                                  
048900*                                                                         
049000* One TOOL-ENTRY row has been built for this METHTOOL record.             
049100*                                                                         
049200 1410-EXIT.                                                               
049300     EXIT.                                                                
049400*                                                                         
049500*                                                                         
049600* GRINDRNG carries the acceptable dial-setting MIN/MAX per grinder        
049700* model - see COPY X70RNG. It is loaded here, in the driver,              
049800* rather than inside X70D002 (which is the paragraph that actually        
049900* enforces the range) so that a bad GRINDRNG extract aborts the           
050000* run before a single BREW record is validated, instead of X70D002        
050100* discovering the problem on the first CALL and having already            
050200* burned a validation pass on record one.                                 
050300*                                                                         
050400 1500-LOAD-RANGE-TABLE.                                                   
050500     OPEN INPUT GRINDRNG-FILE.                                            
050600     IF NOT RG-FILE-OK                                                    
050700        MOVE 'GRINDRNG'              TO MR-FIELD-NAME                     
050800        PERFORM 9900-ABORT-OPEN-ERROR THRU 9900-EXIT                      
050900        GO TO 1500-EXIT                                                   
051000     END-IF.                                                              
051100     READ GRINDRNG-FILE.                                                  
051200     PERFORM 1510-LOAD-ONE-RANGE THRU 1510-EXIT                           
051300         UNTIL RG-EOF.                                                    
051400     CLOSE GRINDRNG-FILE.                                                 
051500*                                                                         
051600* RANGE-TAB is fully populated by the time control reaches here.          
051700*                                                                         
051800 1500-EXIT.                                                               
051900     EXIT.                                                                
052000*                                                                         
052100*                                                                         
052200* RANGE-GRINDER-KEY is stored upper-cased-and-normalized the same         
052300* way X70D002's 4100-BUILD-NORMALIZED-KEY normalizes the incoming         
052400* grinder name before the 4200 lookup - see the CR-1560 note on           
052500* X70D002's header. If the two normalization rules ever drift             
052600* apart the range check silently stops matching; there is no              
052700* cross-check for that here, it has just never been a problem in          
052800* twenty-plus years of this job running unattended overnight.             
052900*                                                                         
053000 1510-LOAD-ONE-RANGE.                                                     
053100     ADD 1                             TO RANGE-TOTAL.                    
053200     MOVE RG-GRINDER-NAME TO RANGE-GRINDER-KEY(RANGE-TOTAL).              
053300     MOVE RG-MIN          TO RANGE-MIN        (RANGE-TOTAL).              
053400     MOVE RG-MAX          TO RANGE-MAX        (RANGE-TOTAL).              
053500     READ GRINDRNG-FILE.                                                  
053600*                                                                         
053700* One RANGE-TAB row has been built, keyed on the normalized               
053800* grinder name.                                                           
053900*                                                                         
054000 1510-EXIT.                                                               
054100     EXIT.                                                                
054200*                                                                         
054300*                                                                         
054400* VOCAB is the controlled adverb/adjective word list X70D002's            
054500* 3210/ 3220 paragraphs check the FLAVOR and BALANCE tasting-note         
054600* halves against (CR-1487, see X70D002's header). It is the newest        
054700* of the five reference tables built here - added years after             
054800* BEANS/GRINDERS/ METHODS/METHTOOL - which is why it is 1600              
054900* rather than being folded into the numbering gap left for it back        
055000* when this series was first laid out.                                    
055100*                                                                         
055200 1600-LOAD-VOCAB-TABLE.                                                   
055300     OPEN INPUT VOCAB-FILE.                                               
055400     IF NOT VC-FILE-OK                                                    
055500        MOVE 'VOCAB'                 TO MR-FIELD-NAME                     
055600        PERFORM 9900-ABORT-OPEN-ERROR THRU 9900-EXIT                      
055700        GO TO 1600-EXIT                                                   
055800     END-IF.                                                              
055900     READ VOCAB-FILE.                                                     
056000     PERFORM 1610-LOAD-ONE-VOCAB THRU 1610-EXIT                           
056100         UNTIL VC-EOF.                                                    
056200     CLOSE VOCAB-FILE.                                                    
056300*                                                                         
056400* VOCAB-TAB is fully populated by the time control reaches here -         
056500* all five reference tables are now loaded.                               
056600*                                                                         
056700 1600-EXIT.                                                               
056800     EXIT.                                                                
056900*                                                                         
057000*                                                                         
057100* VOCAB-WORD-TYPE distinguishes an adverb entry from an adjective         
057200* entry in the same table (see COPY X70VOC) rather than splitting         
057300* VOCAB into two separate tables and two separate load loops - the        
057400* 1610/3210/3220 paragraphs all filter on VOCAB-IS-ADVERB / VOCAB-        
057500* IS-ADJECTIVE instead.                                                   
057600*                                                                         
057700 1610-LOAD-ONE-VOCAB.                                                     
057800     ADD 1                          TO VOCAB-TOTAL.                       
057900     MOVE VC-WORD-TYPE TO VOCAB-WORD-TYPE (VOCAB-TOTAL).                  
058000     MOVE VC-WORD      TO VOCAB-WORD      (VOCAB-TOTAL).                  
058100     READ VOCAB-FILE.                                                     
058200*                                                                         
058300* One VOCAB-TAB row has been built, tagged adverb or adjective.           
058400*                                                                         
058500 1610-EXIT.                                                               
058600     EXIT.                                                                
058700*                                                                         
058800*-----------------------------------------------------------              
058900* 2000 SERIES - READ / JOIN / VALIDATE / STAGE THE BREWS                  
059000*-----------------------------------------------------------              
059100*                                                                         
059200* This is the main line of the whole run - one BREW record in, one        
059300* staged ENRICHED-LOG candidate out (or a rejected/aborted                
059400* record). BREWS is opened and closed entirely inside this                
059500* paragraph, unlike the reference files in the 1000 series,               
059600* because it is the only file this program reads more than once           
059700* conceptually (the READ-UNTIL-EOF loop) and keeping its                  
059800* OPEN/CLOSE next to that loop makes the lifetime obvious on one          
059900* screen.                                                                 
060000*                                                                         
060100 2000-PROCESS-BREWS-FILE.                                                 
060200     OPEN INPUT BREWS-FILE.                                               
060300     IF NOT BR-FILE-OK                                                    
060400        MOVE 'BREWS'                 TO MR-FIELD-NAME                     
060500        PERFORM 9900-ABORT-OPEN-ERROR THRU 9900-EXIT                      
060600        GO TO 2000-EXIT                                                   
060700     END-IF.                                                              
060800     READ BREWS-FILE.                                                     
060900     PERFORM 2100-PROCESS-ONE-BREW THRU 2100-EXIT                         
061000         UNTIL BR-EOF OR WK-RUN-ABORTED.                                  
061100     CLOSE BREWS-FILE.                                                    
061200*                                                                         
061300* BREWS-FILE has been closed by this point whether the run aborted        
061400* mid-file or ran clean to end of file.                                   
061500*                                                                         
061600 2000-EXIT.                                                               
061700     EXIT.                                                                
061800*                                                                         
061900*                                                                         
062000* The per-record pipeline: join reference data, split the free-           
062100* text note, validate the candidate, substitute tool names, stage         
062200* the record - in that order, because each stage assumes the one          
062300* before it already ran (2400's VI-FLAVOR/VI-BALANCE come from            
062400* 2300's split, and 2600's EN-TOOLS comes from 2500's                     
062500* substitution). A join failure short-circuits straight to the            
062600* next READ without touching validation or the CALLs at all - a           
062700* BREW record with an unknown bean/grinder/ method UUID is a bad          
062800* extract, not a tasting-note problem, and is counted separately          
062900* (WK-JOIN-REJECTS) from a validation failure, which aborts the           
063000* whole run. See the CR-1699 change-log entry for why the two             
063100* counts are kept apart on the run report.                                
063200*                                                                         
063300 2100-PROCESS-ONE-BREW.                                                   
063400     ADD 1                            TO WK-BREWS-READ.                   
063500     SET WK-JOIN-SWITCH TO TRUE.                                          
063600     PERFORM 2110-JOIN-REFERENCE-DATA THRU 2110-EXIT.                     
063700     IF WK-JOIN-FAILED                                                    
063800        ADD 1                         TO WK-JOIN-REJECTS                  
063900        GO TO 2100-READ-NEXT                                              
064000     END-IF.                                                              
064100     PERFORM 2300-SPLIT-NOTE-TEXT THRU 2300-EXIT.                         
064200     PERFORM 2400-VALIDATE-CANDIDATE THRU 2400-EXIT.                      
064300     IF WK-RUN-ABORTED                                                    
064400        GO TO 2100-EXIT                                                   
064500     END-IF.                                                              
064600     PERFORM 2500-SUBSTITUTE-TOOL-NAMES THRU 2500-EXIT.                   
064700     IF WK-RUN-ABORTED                                                    
064800        GO TO 2100-EXIT                                                   
064900     END-IF.                                                              
065000     PERFORM 2600-STAGE-ENRICHED-RECORD THRU 2600-EXIT.                   
065100 2100-READ-NEXT.                                                          
065200     READ BREWS-FILE.                                                     
065300*                                                                         
065400* One BREW record has either been staged, rejected on the join, or        
065500* has aborted the run by the time this is reached.                        
065600*                                                                         
065700 2100-EXIT.                                                               
065800     EXIT.                                                                
065900*                                                                         
066000*-----------------------------------------------------------              
066100* 2110 - JOIN THE BREW RECORD TO ITS BEAN, GRINDER, METHOD                
066200* (linear PERFORM VARYING scans - the reference files loaded              
066300* in 1000 are not guaranteed to arrive in UUID sequence, so               
066400* SEARCH ALL cannot be used here)                                         
066500*-----------------------------------------------------------              
066600*                                                                         
066700* WK-JOIN-FAILED/WK-JOIN-SWITCH (COPY-free, declared right here in        
066800* WK-NOTE... no, in WK-SWITCHES) is reset to the "not failed"             
066900* state by 2100 before this paragraph runs, and this paragraph's          
067000* only job is to flip it if any one of the three lookups misses.          
067100* Bean is tried first, then grinder, then method, and the                 
067200* paragraph exits the moment any one of them fails rather than            
067300* running all three regardless - there is no reporting value in           
067400* knowing a record failed two joins instead of one, and stopping          
067500* early saves two linear scans through tables that can run into           
067600* the thousands of entries apiece.                                        
067700*                                                                         
067800 2110-JOIN-REFERENCE-DATA.                                                
067900     MOVE SPACE                       TO WK-BEAN-NAME                     
068000                                          WK-BEAN-ROASTER                 
068100                                          WK-GRINDER-NAME                 
068200                                          WK-METHOD-NAME.                 
068300     PERFORM 2111-TEST-BEAN-ENTRY THRU 2111-EXIT                          
068400         VARYING BEAN-IDX FROM 1 BY 1                                     
068500         UNTIL BEAN-IDX > BEAN-TOTAL                                      
068600            OR BEAN-KEY-UUID (BEAN-IDX) EQUAL BR-BEAN-UUID.               
068700     IF BEAN-IDX > BEAN-TOTAL                                             
068800        SET WK-JOIN-FAILED TO TRUE                                        
068900        GO TO 2110-EXIT                                                   
069000     END-IF.                                                              
069100     MOVE BEAN-TAB-NAME    (BEAN-IDX) TO WK-BEAN-NAME.                    
069200     MOVE BEAN-TAB-ROASTER (BEAN-IDX) TO WK-BEAN-ROASTER.                 
069300*                                                                         
069400     PERFORM 2112-TEST-GRINDER-ENTRY THRU 2112-EXIT                       
069500         VARYING GRINDER-IDX FROM 1 BY 1                                  
069600         UNTIL GRINDER-IDX > GRINDER-TOTAL                                
069700            OR GRINDER-KEY-UUID (GRINDER-IDX)                             
069800               EQUAL BR-GRINDER-UUID.                                     
069900     IF GRINDER-IDX > GRINDER-TOTAL                                       
070000        SET WK-JOIN-FAILED TO TRUE                                        
070100        GO TO 2110-EXIT                                                   
070200     END-IF.                                                              
070300     MOVE GRINDER-TAB-NAME (GRINDER-IDX) TO WK-GRINDER-NAME.              
070400*                                                                         
070500     PERFORM 2113-TEST-METHOD-ENTRY THRU 2113-EXIT                        
070600         VARYING METHOD-IDX FROM 1 BY 1                                   
070700         UNTIL METHOD-IDX > METHOD-TOTAL                                  
070800            OR METHOD-KEY-UUID (METHOD-IDX)                               
070900               EQUAL BR-METHOD-UUID.                                      
071000     IF METHOD-IDX > METHOD-TOTAL                                         
071100        SET WK-JOIN-FAILED TO TRUE                                        
071200        GO TO 2110-EXIT                                                   
071300     END-IF.                                                              
071400     MOVE METHOD-TAB-NAME (METHOD-IDX) TO WK-METHOD-NAME.                 
071500*                                                                         
071600* WK-JOIN-FAILED reflects whether all three lookups hit or one of         
071700* them missed.                                                            
071800*                                                                         
071900 2110-EXIT.                                                               
072000     EXIT.                                                                
072100*                                                                         
072200*                                                                         
072300* Deliberately empty. The VARYING clause on the PERFORM in 2110           
072400* already does the UUID comparison; this paragraph is only here           
072500* because PERFORM ... THRU requires a body to iterate, and giving         
072600* it its own numbered paragraph (rather than an inline PERFORM ...        
072700* END-PERFORM) matches the GO TO / PERFORM THRU control style used        
072800* everywhere else in this program - see the shop coding standard,         
072900* not a copy of it, kept in the programmer's own head since               
073000* roughly 1988.                                                           
073100*                                                                         
073200 2111-TEST-BEAN-ENTRY.                                                    
073300*    the VARYING clause on the PERFORM above does the test -              
073400*    this paragraph has nothing left to do per iteration.                 
073500*                                                                         
073600* Falls straight through - see the banner above 2111 for why this         
073700* paragraph has no statements of its own.                                 
073800*                                                                         
073900 2111-EXIT.                                                               
074000     EXIT.                                                                
074100*                                                                         
074200*                                                                         
074300* Same empty-body pattern as 2111, one table over.                        
074400*                                                                         
074500 2112-TEST-GRINDER-ENTRY.                                                 
074600*                                                                         
074700* Falls straight through, same as 2111.                                   
074800*                                                                         
074900 2112-EXIT.                                                               
075000     EXIT.                                                                
075100*                                                                         
075200*                                                                         
075300* Same empty-body pattern as 2111/2112, for the method table.             
075400*                                                                         
075500 2113-TEST-METHOD-ENTRY.                                                  
075600*                                                                         
075700* Falls straight through, same as 2111/2112.                              
075800*                                                                         
075900 2113-EXIT.                                                               
076000     EXIT.                                                                
076100*                                                                         
076200*-----------------------------------------------------------              
076300* 2300 - SPLIT THE FREE-TEXT NOTE INTO FLAVOR AND BALANCE                 
076400*-----------------------------------------------------------              
076500*                                                                         
076600* BR-NOTE-TEXT arrives as one free-text field typed by the taster         
076700* at the capture terminal, always in the shape "Flavor: <words> /         
076800* Balance: <words>" - see the CR-1602 note on this program's              
076900* header about the old paper tasting cards this replaced. The two         
077000* label strings are stripped first so the slash search that               
077100* follows is only ever looking for the one delimiter between the          
077200* two halves, not a slash that happens to appear inside a taster's        
077300* comment. A note with no slash at all (a taster who skipped the          
077400* Balance half) is not treated as an error here - the whole value         
077500* falls into WK-NOTE-PART1 and WK-NOTE-PART2 comes back blank, and        
077600* it is 2400/X70D002's "tasting note needs exactly two words"             
077700* check that will fail it later.                                          
077800*                                                                         
077900 2300-SPLIT-NOTE-TEXT.                                                    
078000     MOVE BR-NOTE-TEXT                TO WK-NOTE-TEXT.                    
078100     MOVE SPACE                       TO WK-NOTE-PART1                    
078200                                          WK-NOTE-PART2.                  
078300     INSPECT WK-NOTE-TEXT REPLACING FIRST 'Flavor:' BY SPACE              
078400     INSPECT WK-NOTE-TEXT REPLACING FIRST 'Balance:'BY SPACE              
078500     MOVE ZERO                        TO LS-SLASH-POS.                    
078600     INSPECT WK-NOTE-TEXT                                                 
078700        TALLYING LS-SLASH-POS FOR CHARACTERS BEFORE INITIAL '/'.          
078800     IF LS-SLASH-POS >= LENGTH OF WK-NOTE-TEXT                            
078900        MOVE WK-NOTE-TEXT              TO WK-NOTE-PART1                   
079000     ELSE                                                                 
079100        ADD 1                          TO LS-SLASH-POS                    
079200        MOVE WK-NOTE-TEXT (1 : LS-SLASH-POS - 1)                          
079300                                       TO WK-NOTE-PART1                   
079400        MOVE WK-NOTE-TEXT (LS-SLASH-POS + 1 : )                           
079500                                       TO WK-NOTE-PART2                   
079600     END-IF.                                                              
079700     MOVE WK-NOTE-PART1                TO WK-NOTE-SQUEEZE.                
079800     PERFORM 2330-CLEAN-NOTE-FIELD THRU 2330-EXIT.                        
079900     MOVE WK-NOTE-SQUEEZE               TO WK-NOTE-PART1.                 
080000     MOVE WK-NOTE-PART2                TO WK-NOTE-SQUEEZE.                
080100     PERFORM 2330-CLEAN-NOTE-FIELD THRU 2330-EXIT.                        
080200     MOVE WK-NOTE-SQUEEZE               TO WK-NOTE-PART2.                 
080300*                                                                         
080400* WK-NOTE-PART1 and WK-NOTE-PART2 are both clean - no leading             
080500* blanks, no embedded blank runs - by the time control reaches            
080600* here.                                                                   
080700*                                                                         
080800 2300-EXIT.                                                               
080900     EXIT.                                                                
081000*                                                                         
081100*-----------------------------------------------------------              
081200* 2330 - LEFT-JUSTIFY WK-NOTE-SQUEEZE AND COLLAPSE ANY RUN                
081300* OF EMBEDDED BLANKS DOWN TO A SINGLE BLANK (SAME RULE AS                 
081400* 2400/2410 IN X70I001 - CR-1930 CLOSED A ZERO-LENGTH                     
081500* REF-MOD ABEND IN X70D002 CAUSED BY A LEFTOVER DOUBLE BLANK)             
081600*-----------------------------------------------------------              
081700*                                                                         
081800* Called twice - once for the flavor half, once for the balance           
081900* half. Runs after the label strip and slash split in 2300, so by         
082000* the time this paragraph sees WK-NOTE-SQUEEZE it may still be            
082100* carrying a leading blank (left behind by "Flavor: " or "Balance:        
082200* ") and, if the taster fat-fingered the terminal, an extra blank         
082300* between the two words. Both are cleaned in the same left-to-            
082400* right pass rather than two separate passes (strip-then-collapse)        
082500* the way an earlier version of this program did it - see the             
082600* CR-1930 note in the banner below.                                       
082700*                                                                         
082800 2330-CLEAN-NOTE-FIELD.                                                   
082900     MOVE SPACE                       TO WK-NOTE-TEMP.                    
083000     MOVE ZERO                        TO LS-SUB2.                         
083100     PERFORM 2340-CLEAN-ONE-CHAR THRU 2340-EXIT                           
083200         VARYING LS-SUB1 FROM 1 BY 1                                      
083300         UNTIL LS-SUB1 > LENGTH OF WK-NOTE-SQUEEZE.                       
083400     MOVE WK-NOTE-TEMP                TO WK-NOTE-SQUEEZE.                 
083500*                                                                         
083600* WK-NOTE-SQUEEZE holds the cleaned text on exit.                         
083700*                                                                         
083800 2330-EXIT.                                                               
083900     EXIT.                                                                
084000*                                                                         
084100*                                                                         
084200* One character of WK-NOTE-SQUEEZE per call, driven by the PERFORM        
084300* VARYING in 2330. A blank is copied to the output only if the            
084400* output so far is non-empty and its last character was not itself        
084500* a blank - that single test does the leading-blank drop and the          
084600* embedded-run collapse in one rule, the same rule X70I001 has            
084700* used since it was written to convert the legacy log format (see         
084800* 2400/2410 there). A non-blank character is always copied                
084900* straight across.                                                        
085000*                                                                         
085100 2340-CLEAN-ONE-CHAR.                                                     
085200     IF WK-NOTE-SQUEEZE (LS-SUB1 : 1) = SPACE                             
085300        IF LS-SUB2 = 0                                                    
085400           OR WK-NOTE-TEMP (LS-SUB2 : 1) = SPACE                          
085500           CONTINUE                                                       
085600        ELSE                                                              
085700           ADD 1                      TO LS-SUB2                          
085800           MOVE SPACE TO WK-NOTE-TEMP (LS-SUB2 : 1)                       
085900        END-IF                                                            
086000     ELSE                                                                 
086100        ADD 1                         TO LS-SUB2                          
086200        MOVE WK-NOTE-SQUEEZE (LS-SUB1 : 1)                                
086300                          TO WK-NOTE-TEMP (LS-SUB2 : 1)                   
086400     END-IF.                                                              
086500*                                                                         
086600* One character has been copied or dropped for this pass of the           
086700* VARYING loop.                                                           
086800*                                                                         
086900 2340-EXIT.                                                               
087000     EXIT.                                                                
087100*                                                                         
087200*-----------------------------------------------------------              
087300* 2400 SERIES - CALL X70D002 TO VALIDATE THE CANDIDATE                    
087400*-----------------------------------------------------------              
087500*                                                                         
087600* Everything this program knows about the current BREW record,            
087700* plus the CFG-TABLES range data and the record-context stamp (CP-        
087800* UUID/ CP-TIMESTAMP, COPY X70MCP) X70D002 needs for its own error        
087900* reporting, is loaded into VI-CANDIDATE (COPY X70D02I) and handed        
088000* across the CALL boundary in one shot. VI-FLAVOR/VI-BALANCE come         
088100* straight from 2300's split, already cleaned by 2330/2340 -              
088200* X70D002 does not re-clean them. MR-RESULT is zeroed before the          
088300* CALL so a subprogram that CALLs out under an ON EXCEPTION (a            
088400* link error, not a business rule) is caught here rather than             
088500* silently carrying forward whatever MR-RESULT held from the              
088600* previous BREW record.                                                   
088700*                                                                         
088800 2400-VALIDATE-CANDIDATE.                                                 
088900     MOVE BR-UUID                     TO CP-UUID.                         
089000     MOVE BR-TIMESTAMP                TO CP-TIMESTAMP.                    
089100     MOVE BR-RATING                   TO VI-RATING.                       
089200     MOVE WK-BEAN-ROASTER             TO VI-ROASTER.                      
089300     MOVE WK-BEAN-NAME                TO VI-BEAN.                         
089400     MOVE WK-GRINDER-NAME             TO VI-GRINDER.                      
089500     MOVE BR-GRIND-SIZE               TO VI-GRIND-SIZE.                   
089600     MOVE BR-TEMPERATURE              TO VI-TEMPERATURE.                  
089700     MOVE WK-NOTE-PART1               TO VI-FLAVOR.                       
089800     MOVE WK-NOTE-PART2               TO VI-BALANCE.                      
089900     MOVE ZERO                        TO MR-RESULT.                       
090000     CALL WK-VALIDATE-PGM USING CP-RECORD-CONTEXT                         
090100                                 VI-CANDIDATE                             
090200                                 CFG-TABLES                               
090300                                 VO-RESULT                                
090400                                 MR                                       
090500         ON EXCEPTION                                                     
090600             PERFORM 9910-ABORT-CALL-ERROR THRU 9910-EXIT                 
090700     END-CALL.                                                            
090800     IF MR-INVALID                                                        
090900        PERFORM 9920-ABORT-VALIDATION THRU 9920-EXIT                      
091000     END-IF.                                                              
091100*                                                                         
091200* MR-RESULT reflects whatever X70D002 decided, or the CALL-error          
091300* path if the subprogram itself could not run.                            
091400*                                                                         
091500 2400-EXIT.                                                               
091600     EXIT.                                                                
091700*                                                                         
091800*-----------------------------------------------------------              
091900* 2500 SERIES - CALL X70D003 TO SUBSTITUTE TOOL NAMES                     
092000*-----------------------------------------------------------              
092100*                                                                         
092200* Runs only after 2400 passes - there is no point spending a CALL         
092300* on tool-name substitution for a record that is about to be              
092400* thrown out by validation. TI-TOOL-UUIDS/TO-TOOL-OUTPUT (COPY            
092500* X70D03I/X70D03O) carry the raw comma-run of tool UUIDs in and           
092600* the display-name text out; TOOL-TABLE-AREA (built once in 1400,         
092700* not reloaded here) is passed by reference so X70D003 never has          
092800* to touch METHTOOL itself - see the 1400 banner.                         
092900*                                                                         
093000 2500-SUBSTITUTE-TOOL-NAMES.                                              
093100     MOVE BR-TOOL-UUIDS               TO TI-TOOL-UUIDS.                   
093200     CALL WK-SUBSTITUTE-PGM USING TOOL-TABLE-AREA                         
093300                                   TI-TOOL-INPUT                          
093400                                   TO-TOOL-OUTPUT                         
093500         ON EXCEPTION                                                     
093600             PERFORM 9910-ABORT-CALL-ERROR THRU 9910-EXIT                 
093700     END-CALL.                                                            
093800*                                                                         
093900* EN-TOOLS carries display names rather than UUIDs from here on.          
094000*                                                                         
094100 2500-EXIT.                                                               
094200     EXIT.                                                                
094300*                                                                         
094400*-----------------------------------------------------------              
094500* 2600 - STAGE THE ENRICHED RECORD (NOT WRITTEN UNTIL 8000)               
094600*-----------------------------------------------------------              
094700*                                                                         
094800* Nothing is WRITTEn to ENRICHED-LOGS from here - the record is           
094900* built in EN-ENRICHED-LOG-RECORD and copied into STAGE-RECORD            
095000* (COPY X70STG) to wait for 8000, because this run is all-or-             
095100* nothing: if record 4,000 fails validation after records 1               
095200* through 3,999 already passed, none of them should have hit the          
095300* output file. See the header banner's note on why there is no            
095400* second file pass. The 4999-entry ceiling matches STAGE-ENTRY's          
095500* OCCURS clause in COPY X70STG and is sized well above the shop's         
095600* largest single-day BREW volume on record.                               
095700*                                                                         
095800 2600-STAGE-ENRICHED-RECORD.                                              
095900     MOVE BR-UUID                     TO EN-UUID.                         
096000     MOVE BR-TIMESTAMP                TO EN-TIMESTAMP.                    
096100     MOVE BR-GRIND-SIZE               TO EN-GRIND-SIZE.                   
096200     MOVE BR-GRIND-WEIGHT             TO EN-GRIND-WEIGHT.                 
096300     MOVE WK-METHOD-NAME              TO EN-METHOD.                       
096400     MOVE WK-GRINDER-NAME             TO EN-GRINDER.                      
096500     MOVE WK-BEAN-ROASTER             TO EN-ROASTER.                      
096600     MOVE WK-BEAN-NAME                TO EN-BEAN.                         
096700     MOVE BR-TEMPERATURE              TO EN-TEMPERATURE.                  
096800     MOVE BR-BREW-TIME                TO EN-BREW-TIME.                    
096900     MOVE BR-RATING                   TO EN-RATING.                       
097000     MOVE BR-FIRST-DRIP-TIME          TO EN-FIRST-DRIP-TIME.              
097100     MOVE BR-BLOOMING-TIME            TO EN-BLOOMING-TIME.                
097200     MOVE BR-BEVERAGE-QTY             TO EN-BEVERAGE-QTY.                 
097300     MOVE BR-BEVERAGE-QTY-TYPE      TO EN-BEVERAGE-QTY-TYPE.              
097400     MOVE TO-TOOLS                    TO EN-TOOLS.                        
097500     MOVE BR-FAVOURITE-FLAG           TO EN-FAVOURITE-FLAG.               
097600     MOVE BR-BEST-BREW-FLAG           TO EN-BEST-BREW-FLAG.               
097700     MOVE WK-NOTE-PART1               TO EN-FLAVOR.                       
097800     MOVE WK-NOTE-PART2               TO EN-BALANCE.                      
097900     IF STAGE-TOTAL > 4999                                                
098000        MOVE 'ENRICHED-LOG STAGING TABLE FULL'                            
098100                                       TO MR-DESCRIPTION                  
098200        PERFORM 9930-ABORT-TABLE-FULL THRU 9930-EXIT                      
098300        GO TO 2600-EXIT                                                   
098400     END-IF.                                                              
098500     ADD 1                            TO STAGE-TOTAL.                     
098600     MOVE EN-ENRICHED-LOG-RECORD                                          
098700                              TO STAGE-RECORD (STAGE-TOTAL).              
098800*                                                                         
098900* The candidate has been appended to STAGE-LIST - nothing has             
099000* touched ENRLOGS-FILE yet.                                               
099100*                                                                         
099200 2600-EXIT.                                                               
099300     EXIT.                                                                
099400*                                                                         
099500*-----------------------------------------------------------              
099600* 8000 SERIES - WRITE STAGED RECORDS TO THE MASTER OUTPUT                 
099700*-----------------------------------------------------------              
099800*                                                                         
099900* Only reached if 0000-MAIN-CONTROL saw WK-RUN-ABORTED still off          
100000* after the whole BREWS file was processed - by construction,             
100100* every entry in STAGE-LIST at this point already passed                  
100200* validation, so this loop does no further checking of its own,           
100300* just a WRITE per entry.                                                 
100400*                                                                         
100500 8000-WRITE-STAGED-RECORDS.                                               
100600     OPEN OUTPUT ENRLOGS-FILE.                                            
100700     IF NOT EN-FILE-OK                                                    
100800        MOVE 'ENRLOGS'               TO MR-FIELD-NAME                     
100900        PERFORM 9900-ABORT-OPEN-ERROR THRU 9900-EXIT                      
101000        GO TO 8000-EXIT                                                   
101100     END-IF.                                                              
101200     PERFORM 8100-WRITE-ONE-RECORD THRU 8100-EXIT                         
101300        VARYING STAGE-IDX FROM 1 BY 1                                     
101400        UNTIL STAGE-IDX > STAGE-TOTAL.                                    
101500     CLOSE ENRLOGS-FILE.                                                  
101600*                                                                         
101700* ENRLOGS-FILE is closed, or was never opened at all if STAGE-            
101800* TOTAL came back zero.                                                   
101900*                                                                         
102000 8000-EXIT.                                                               
102100     EXIT.                                                                
102200*                                                                         
102300*                                                                         
102400* WK-LOGS-WRITTEN is incremented here rather than in 2600                 
102500* precisely because 2600 only stages a candidate - it is not yet          
102600* certain the record will ever be written if a later BREW record          
102700* aborts the run. Counting here means the number printed on the           
102800* run report always matches the number of WRITE statements that           
102900* actually executed.                                                      
103000*                                                                         
103100 8100-WRITE-ONE-RECORD.                                                   
103200     MOVE STAGE-RECORD(STAGE-IDX) TO EN-ENRICHED-LOG-RECORD.              
103300     WRITE EN-ENRICHED-LOG-RECORD.                                        
103400     ADD 1                            TO WK-LOGS-WRITTEN.                 
103500*                                                                         
103600* WK-LOGS-WRITTEN has been incremented to match the WRITE that            
103700* just executed.                                                          
103800*                                                                         
103900 8100-EXIT.                                                               
104000     EXIT.                                                                
104100*                                                                         
104200*-----------------------------------------------------------              
104300* 9000 SERIES - RUN REPORT                                                
104400*-----------------------------------------------------------              
104500*                                                                         
104600* Runs unconditionally, aborted run or not - see 0000-MAIN-               
104700* CONTROL, which PERFORMs this paragraph outside both of the IF           
104800* NOT WK-RUN-ABORTED guards around it. An aborted run still needs         
104900* a report line on the operator's output explaining what failed           
105000* and why, otherwise the only trace of a bad run is a non-zero            
105100* RETURN-CODE and a JES log nobody reads until someone downstream         
105200* notices ENRICHED-LOGS did not get refreshed.                            
105300*                                                                         
105400 9000-WRITE-RUN-REPORT.                                                   
105500     OPEN OUTPUT RUNRPT-FILE.                                             
105600     MOVE SPACE                       TO WK-REPORT-LINE.                  
105700     MOVE 'X70D001 - BREW LOG ENRICHMENT RUN'                             
105800                                       TO WK-RLH-TITLE.                   
105900     MOVE 'X70D001'                   TO WK-RLH-PGM.                      
106000     MOVE WK-RUN-DATE-SPLIT           TO WK-RLH-DATE.                     
106100     MOVE WK-RL-HEADER                TO RP-LINE-TEXT.                    
106200     WRITE RP-PRINT-LINE.                                                 
106300*                                                                         
106400     MOVE SPACE                       TO WK-REPORT-LINE.                  
106500     MOVE 'BREW RECORDS READ'         TO WK-RLS-LABEL.                    
106600     MOVE WK-BREWS-READ               TO WK-RLS-VALUE.                    
106700     MOVE WK-RL-STAT                  TO RP-LINE-TEXT.                    
106800     WRITE RP-PRINT-LINE.                                                 
106900*                                                                         
107000     MOVE SPACE                       TO WK-REPORT-LINE.                  
107100     MOVE 'RECORDS REJECTED - FAILED JOIN' TO WK-RLS-LABEL.               
107200     MOVE WK-JOIN-REJECTS             TO WK-RLS-VALUE.                    
107300     MOVE WK-RL-STAT                  TO RP-LINE-TEXT.                    
107400     WRITE RP-PRINT-LINE.                                                 
107500*                                                                         
107600     MOVE SPACE                       TO WK-REPORT-LINE.                  
107700     MOVE 'RECS WRITTEN TO ENRICHED-LOGS'  TO WK-RLS-LABEL.               
107800     MOVE WK-LOGS-WRITTEN             TO WK-RLS-VALUE.                    
107900     MOVE WK-RL-STAT                  TO RP-LINE-TEXT.                    
108000     WRITE RP-PRINT-LINE.                                                 
108100*                                                                         
108200     IF WK-RUN-ABORTED                                                    
108300        PERFORM 9010-WRITE-ERROR-LINE THRU 9010-EXIT                      
108400     ELSE                                                                 
108500        MOVE SPACE                    TO WK-REPORT-LINE                   
108600        MOVE 'VALIDATION STATUS - OK' TO WK-RLS-LABEL                     
108700        MOVE WK-RL-STAT               TO RP-LINE-TEXT                     
108800        WRITE RP-PRINT-LINE                                               
108900     END-IF.                                                              
109000     CLOSE RUNRPT-FILE.                                                   
109100*                                                                         
109200* RUN-REPORT-FILE is closed - the operator's printed summary of           
109300* this run is now complete.                                               
109400*                                                                         
109500 9000-EXIT.                                                               
109600     EXIT.                                                                
109700*                                                                         
109800*                                                                         
109900* Only ever called from 9000, and only when WK-RUN-ABORTED is on.         
110000* Pulls straight from the MR (COPY X70MCR) area last set either by        
110100* X70D002's validation failure or by one of this program's own            
110200* 9900-series abort paragraphs, whichever happened. MR-                   
110300* TIMESTAMP/MR-RECORD-KEY on that line are what operations greps          
110400* the BREWS extract for when someone has to go find the offending         
110500* record by hand.                                                         
110600*                                                                         
110700 9010-WRITE-ERROR-LINE.                                                   
110800     MOVE SPACE                       TO WK-REPORT-LINE.                  
110900     MOVE 'VALIDATION FAILED'         TO WK-RLE-TAG.                      
111000     MOVE MR-FIELD-NAME               TO WK-RLE-FIELD.                    
111100     MOVE MR-RECORD-KEY               TO WK-RLE-KEY.                      
111200     MOVE MR-TIMESTAMP                TO WK-RLE-TIMESTAMP.                
111300     MOVE MR-DESCRIPTION              TO WK-RLE-TEXT.                     
111400     MOVE WK-RL-ERROR                 TO RP-LINE-TEXT.                    
111500     WRITE RP-PRINT-LINE.                                                 
111600*                                                                         
111700* One line of the error detail has been written to RUN-REPORT-            
111800* FILE.                                                                   
111900*                                                                         
112000 9010-EXIT.                                                               
112100     EXIT.                                                                
112200*                                                                         
112300*-----------------------------------------------------------              
112400* 9900 SERIES - ABORT HANDLING                                            
112500*-----------------------------------------------------------              
112600*                                                                         
112700* Common landing spot for every OPEN failure in the 1000/2000/8000        
112800* series - each caller sets MR-FIELD-NAME to its own file's               
112900* logical name first (see the                                             
113000* 1100/1200/1300/1400/1500/1600/2000/8000 IF NOT ...-FILE-OK              
113100* tests) so this one paragraph can build a useful message without         
113200* knowing which SELECT it was called for.                                 
113300*                                                                         
113400 9900-ABORT-OPEN-ERROR.                                                   
113500     STRING 'OPEN FAILED FOR '        DELIMITED BY SIZE                   
113600            MR-FIELD-NAME             DELIMITED BY SPACE                  
113700       INTO MR-DESCRIPTION.                                               
113800     SET WK-RUN-ABORTED TO TRUE.                                          
113900*                                                                         
114000* WK-RUN-ABORTED is on and RETURN-CODE will be set to 12 back in          
114100* 0000-MAIN-CONTROL.                                                      
114200*                                                                         
114300 9900-EXIT.                                                               
114400     EXIT.                                                                
114500*                                                                         
114600*                                                                         
114700* ON EXCEPTION on a CALL means the subprogram itself could not be         
114800* found/loaded/executed - a load-library problem, not a data              
114900* problem - so the message here is deliberately generic rather            
115000* than trying to guess which of X70D002/X70D003 failed; the JES           
115100* job log's own abend trace is what operations actually reads to          
115200* diagnose this one.                                                      
115300*                                                                         
115400 9910-ABORT-CALL-ERROR.                                                   
115500     MOVE 'SUBPROGRAM CALL FAILED'    TO MR-DESCRIPTION.                  
115600     SET WK-RUN-ABORTED TO TRUE.                                          
115700*                                                                         
115800* WK-RUN-ABORTED is on - see the JES job log for the underlying           
115900* abend detail.                                                           
116000*                                                                         
116100 9910-EXIT.                                                               
116200     EXIT.                                                                
116300*                                                                         
116400*                                                                         
116500* The MR fields this abort reports on are already fully populated         
116600* by X70D002 by the time this paragraph runs (see 2400's IF MR-           
116700* INVALID test) - there is nothing left for this paragraph to do          
116800* but flip the run-aborted switch and let 9000/9010 print what            
116900* X70D002 left behind.                                                    
117000*                                                                         
117100 9920-ABORT-VALIDATION.                                                   
117200     SET WK-RUN-ABORTED TO TRUE.                                          
117300*                                                                         
117400* WK-RUN-ABORTED is on - the MR fields printed by 9010 came from          
117500* X70D002, not from this program.                                         
117600*                                                                         
117700 9920-EXIT.                                                               
117800     EXIT.                                                                
117900*                                                                         
118000*                                                                         
118100* Shared by every OCCURS-ceiling check in this program (1110's            
118200* BEAN-TOTAL, 2600's STAGE-TOTAL) - MR-DESCRIPTION is set by the          
118300* caller before this paragraph runs, same pattern as 9900. When           
118400* this paragraph fires the fix is almost always to raise the              
118500* OCCURS clause in the relevant copybook and recompile, not to            
118600* change anything in this program - see the CR-1822 entry above           
118700* for the last time that happened.                                        
118800*                                                                         
118900 9930-ABORT-TABLE-FULL.                                                   
119000     SET WK-RUN-ABORTED TO TRUE.                                          
119100*                                                                         
119200* WK-RUN-ABORTED is on - see the CR-1822 note above for the usual         
119300* fix.                                                                    
119400*                                                                         
119500 9930-EXIT.                                                               
119600     EXIT.                                                                
