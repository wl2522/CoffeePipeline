000100* **++ X70MCP - RECORD-CONTEXT LINKAGE PARAMETERS                         
000200* Passed on the CALL to X70D002 ahead of the record-                      
000300* specific area so the subprogram can stamp its error                     
000400* text (in MR-RECORD-KEY / MR-TIMESTAMP, COPY X70MCR)                     
000500* with the brew that was being processed.                                 
000600*                                                                         
000700 01 CP-RECORD-CONTEXT.                                                    
000800   03 CP-UUID                  PIC X(36).                                 
000900   03 CP-TIMESTAMP             PIC 9(10).                                 
001000   03 FILLER                  PIC X(10) VALUE SPACE.                      
