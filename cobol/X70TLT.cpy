000100* **++ X70TLT - METHOD-TOOL NAME TABLE                                    
000200* Built from the METHOD-TOOLS file (batch flow step 1) and                
000300* passed on the CALL to X70D003, which replaces every tool                
000400* UUID it finds inside BR-TOOL-UUIDS with TOOL-TAB-NAME.                  
000500*                                                                         
000600 01 TOOL-TABLE-AREA.                                                      
000700   03 TOOL-TOTAL                PIC 9(4) COMP VALUE ZERO.                 
000800   03 TOOL-ENTRY OCCURS 0 TO 2000 TIMES                                   
000900                 DEPENDING ON TOOL-TOTAL                                  
001000                 INDEXED BY TOOL-IDX.                                     
001100     05 TOOL-KEY-UUID             PIC X(36).                              
001200     05 TOOL-TAB-NAME             PIC X(30).                              
001300   03 FILLER                  PIC X(10) VALUE SPACE.                      
