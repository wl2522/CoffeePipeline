000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    X70I001.                                                  
000400 AUTHOR.        R. HALVORSEN.                                             
000500 INSTALLATION.  ALTA VISTA COFFEE ROASTING CO. - DATA PROC.               
000600 DATE-WRITTEN.  02/09/1989.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      INTERNAL USE ONLY.                                        
000900*-----------------------------------------------------------              
001000* X70I001 - LEGACY BREW LOG NORMALIZER - MAIN BATCH DRIVER                
001100* Reads the old semicolon-delimited LEGACY-LOGS extract kept              
001200* for the roasters who have not moved to the field-capture                
001300* terminals yet, strips the " g" dose suffix, splits the                  
001400* free-text note into its four labelled parts, and writes a               
001500* fixed-format LEGACY-LOGS-OUT record for the daily report.               
001600*-----------------------------------------------------------              
001700* CHANGE LOG                                                              
001800*   02/09/89 RH   1011  INITIAL WRITE - REPLACES THE OLD                  
001900*                       KEYPUNCH RECONCILIATION WORKSHEET                 
002000*   11/03/89 RH   1042  WIDEN LEG-COFFEE TO ALLOW A UNIT                  
002100*                       SUFFIX (WAS PLAIN DIGITS)                         
002200*   09/22/92 CM   1183  COLLAPSE MULTIPLE BLANKS IN THE NOTE              
002300*                       PARTS - FIELD DATA HAD DOUBLE SPACES              
002400*   06/09/98 MO   1401  Y2K - REVIEWED, LEG-TIMESTAMP IS                  
002500*                       COPIED THROUGH AS TEXT, NOT PARSED                
002600*   01/11/99 MO   1402  Y2K - SIGNED OFF BY QA, SEE CR-1402               
002700*   02/28/07 SK   1699  REPORT RECORDS READ/WRITTEN COUNTS                
002800*-----------------------------------------------------------              
002900 ENVIRONMENT DIVISION.                                                    
003000*                                                                         
003100 CONFIGURATION SECTION.                                                   
003200 SOURCE-COMPUTER.    IBM-370.                                             
003300 OBJECT-COMPUTER.    IBM-370.                                             
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM.                                                  
003600*                                                                         
003700 INPUT-OUTPUT SECTION.                                                    
003800 FILE-CONTROL.                                                            
003900     SELECT LEGACYLG-FILE    ASSIGN TO LEGACYLG                           
004000         ORGANIZATION IS LINE SEQUENTIAL                                  
004100         FILE STATUS  IS LG-FILE-STATUS.                                  
004200     SELECT LGOUT-FILE       ASSIGN TO LGOUT                              
004300         ORGANIZATION IS SEQUENTIAL                                       
004400         FILE STATUS  IS LO-FILE-STATUS.                                  
004500     SELECT RUNRPT-FILE      ASSIGN TO RUNRPT                             
004600         ORGANIZATION IS LINE SEQUENTIAL                                  
004700         FILE STATUS  IS RP-FILE-STATUS.                                  
004800**                                                                        
004900 DATA DIVISION.                                                           
005000*                                                                         
005100 FILE SECTION.                                                            
005200 FD  LEGACYLG-FILE.                                                       
005300 COPY X70LEG.                                                             
005400*                                                                         
005500 FD  LGOUT-FILE.                                                          
005600 COPY X70LGO.                                                             
005700*                                                                         
005800 FD  RUNRPT-FILE                                                          
005900     RECORD CONTAINS 142 CHARACTERS.                                      
006000 01  RP-PRINT-LINE.                                                       
006100   03 RP-LINE-TEXT           PIC X(132).                                  
006200   03 FILLER                 PIC X(10).                                   
006300*                                                                         
006400 WORKING-STORAGE SECTION.                                                 
006500*                                                                         
006600 01 WK-FILE-STATUS-AREA.                                                  
006700   03 LG-FILE-STATUS         PIC XX.                                      
006800     88 LG-FILE-OK                  VALUE '00'.                           
006900     88 LG-EOF                      VALUE '10'.                           
007000   03 LO-FILE-STATUS         PIC XX.                                      
007100     88 LO-FILE-OK                  VALUE '00'.                           
007200   03 RP-FILE-STATUS         PIC XX.                                      
007300     88 RP-FILE-OK                  VALUE '00'.                           
007400   03 FILLER                 PIC X(10) VALUE SPACE.                       
007500*                                                                         
007600 01 WK-RUN-DATE-AREA.                                                     
007700   03 WK-RUN-DATE            PIC 9(6) VALUE ZERO.                         
007800   03 WK-RUN-DATE-SPLIT REDEFINES WK-RUN-DATE.                            
007900     05 WK-RUN-YY            PIC 9(2).                                    
008000     05 WK-RUN-MM            PIC 9(2).                                    
008100     05 WK-RUN-DD            PIC 9(2).                                    
008200   03 FILLER                 PIC X(4) VALUE SPACE.                        
008300*                                                                         
008400 77  WK-RECS-READ           PIC 9(9) COMP VALUE ZERO.                     
008500 77  WK-RECS-WRITTEN        PIC 9(9) COMP VALUE ZERO.                     
008600*                                                                         
008700 01 WK-SWITCHES.                                                          
008800   03 WK-ABORT-SWITCH        PIC X(1) VALUE 'N'.                          
008900     88 WK-RUN-ABORTED              VALUE 'Y'.                            
009000   03 FILLER                 PIC X(10) VALUE SPACE.                       
009100*                                                                         
009200 01 WK-PARSE-AREA.                                                        
009300   03 WK-RAW-TIMESTAMP       PIC X(19).                                   
009400   03 WK-RAW-COFFEE          PIC X(10).                                   
009500   03 WK-RAW-SCORE           PIC X(1).                                    
009600   03 WK-RAW-SCORE-N REDEFINES WK-RAW-SCORE                               
009700                              PIC 9(1).                                   
009800   03 WK-RAW-NOTE            PIC X(120).                                  
009900   03 FILLER                 PIC X(4) VALUE SPACE.                        
010000*                                                                         
010100 01 WK-COFFEE-WORK-AREA.                                                  
010200   03 WK-CF-DIGITS       PIC 9(4) COMP VALUE ZERO.                        
010300   03 WK-COFFEE-NUM-TEXT     PIC X(3) VALUE '000'.                        
010400   03 WK-COFFEE-NUM-TEXT-N REDEFINES WK-COFFEE-NUM-TEXT                   
010500                              PIC 9(3).                                   
010600   03 FILLER                 PIC X(10) VALUE SPACE.                       
010700*                                                                         
010800 01 WK-NOTE-PART-AREA.                                                    
010900   03 WK-PART-BEAN           PIC X(40).                                   
011000   03 WK-PART-GRIND          PIC X(40).                                   
011100   03 WK-PART-FLAVOR         PIC X(40).                                   
011200   03 WK-PART-BALANCE        PIC X(40).                                   
011300   03 WK-CLEAN-IN            PIC X(40).                                   
011400   03 WK-CLEAN-OUT           PIC X(40).                                   
011500   03 FILLER                 PIC X(10) VALUE SPACE.                       
011600*                                                                         
011700 01 WK-REPORT-LINE.                                                       
011800   03 WK-RL-TEXT             PIC X(120).                                  
011900   03 FILLER                 PIC X(12) VALUE SPACE.                       
012000 01 WK-RL-HEADER REDEFINES WK-REPORT-LINE.                                
012100   03 WK-RLH-TITLE           PIC X(40).                                   
012200   03 WK-RLH-PGM             PIC X(8).                                    
012300   03 WK-RLH-DATE            PIC X(8).                                    
012400   03 FILLER                 PIC X(76).                                   
012500 01 WK-RL-STAT REDEFINES WK-REPORT-LINE.                                  
012600   03 WK-RLS-LABEL           PIC X(30).                                   
012700   03 WK-RLS-VALUE           PIC ZZZ,ZZZ,ZZ9.                             
012800   03 FILLER                 PIC X(91).                                   
012900*                                                                         
013000 LOCAL-STORAGE SECTION.                                                   
013100 77  LS-IN-POS              PIC 9(4) COMP VALUE ZERO.                     
013200 77  LS-OUT-POS             PIC 9(4) COMP VALUE ZERO.                     
013300*                                                                         
013400 PROCEDURE DIVISION.                                                      
013500*                                                                         
013600*                                                                         
013700* This job is the older, smaller cousin of X70D001 - it exists            
013800* because a handful of independent roasters this shop buys tasting        
013900* data from have not switched over to the field-capture terminals         
014000* and still ship a flat semicolon-delimited extract off their own         
014100* equipment. There is no table join here at all (no                       
014200* BEAN/GRINDER/METHOD lookups) because the legacy feed carries            
014300* free-text bean/grind/flavor/balance fields directly rather than         
014400* UUID references - see 2300 below for how those four parts get           
014500* pulled apart. As with X70D001, the run report is written whether        
014600* or not the run aborted, and a non-zero RETURN-CODE tells the            
014700* scheduler not to chain whatever step normally follows.                  
014800*                                                                         
014900 0000-MAIN-CONTROL.                                                       
015000     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.                          
015100     IF NOT WK-RUN-ABORTED                                                
015200        PERFORM 2000-PROCESS-LEGACY-FILE THRU 2000-EXIT                   
015300     END-IF.                                                              
015400     PERFORM 9000-WRITE-RUN-REPORT THRU 9000-EXIT.                        
015500     IF WK-RUN-ABORTED                                                    
015600        MOVE 12                       TO RETURN-CODE                      
015700     END-IF.                                                              
015800     STOP RUN.                                                            
015900*                                                                         
016000*-----------------------------------------------------------              
016100* 1000 - OPEN THE INPUT AND OUTPUT FILES FOR THIS RUN                     
016200*-----------------------------------------------------------              
016300*                                                                         
016400* Only two files to open here, unlike X70D001's five reference            
016500* tables - LEGACYLG-FILE first, since there is no point opening           
016600* the output file if the input cannot even be read. A failed OPEN         
016700* on either file is always an operations problem (wrong DD,               
016800* extract job did not run) and is handled the same generic way for        
016900* both files rather than two separate abort paragraphs.                   
017000*                                                                         
017100 1000-INITIALIZE-RUN.                                                     
017200*                                                                         
017300* LEGACYLG-FILE is opened INPUT only - this job never rewrites the        
017400* legacy extract, it only reads it once, top to bottom, same as           
017500* X70D001 does with BREWS.                                                
017600     OPEN INPUT LEGACYLG-FILE.                                            
017700     IF NOT LG-FILE-OK                                                    
017800        PERFORM 9900-ABORT-OPEN-ERROR THRU 9900-EXIT                      
017900        GO TO 1000-EXIT                                                   
018000     END-IF.                                                              
018100     OPEN OUTPUT LGOUT-FILE.                                              
018200     IF NOT LO-FILE-OK                                                    
018300        PERFORM 9900-ABORT-OPEN-ERROR THRU 9900-EXIT                      
018400     END-IF.                                                              
018500*                                                                         
018600* WK-RUN-ABORTED reflects whether both files opened cleanly.              
018700*                                                                         
018800 1000-EXIT.                                                               
018900     EXIT.                                                                
019000*                                                                         
019100*-----------------------------------------------------------              
019200* 2000 - READ EVERY LEGACY LOG LINE AND CONVERT IT                        
019300*-----------------------------------------------------------              
019400*                                                                         
019500* Classic read-ahead loop - one READ before the PERFORM UNTIL LG-         
019600* EOF to prime the flag, and one more at the bottom of 2100 to            
019700* fetch the next line, so the UNTIL test never has to special-case        
019800* the very first record.                                                  
019900*                                                                         
020000 2000-PROCESS-LEGACY-FILE.                                                
020100     READ LEGACYLG-FILE.                                                  
020200     PERFORM 2100-CONVERT-ONE-RECORD THRU 2100-EXIT                       
020300         UNTIL LG-EOF.                                                    
020400     CLOSE LEGACYLG-FILE LGOUT-FILE.                                      
020500*                                                                         
020600* LEGACYLG-FILE and LGOUT-FILE are both closed by the time control        
020700* reaches here.                                                           
020800*                                                                         
020900 2000-EXIT.                                                               
021000     EXIT.                                                                
021100*                                                                         
021200*                                                                         
021300* UNSTRING splits the semicolon-delimited legacy line into its            
021400* four raw fields in one statement - timestamp, dose, score, and          
021500* the note text - because the old extract format has been fixed at        
021600* exactly four semicolon-separated fields since 1989 and there has        
021700* never been a reason to make this any more flexible than a               
021800* straight UNSTRING. WK-RAW-SCORE is copied through its REDEFINES         
021900* rather than compared as text, since LO-SCORE on the output              
022000* record is numeric and this feed, unlike the newer BREWS extract,        
022100* has no missing-value or out-of-range check applied to it at all         
022200* - the legacy roasters' own paper process already guaranteed a           
022300* 1-5 digit before this job ever sees the line.                           
022400*                                                                         
022500 2100-CONVERT-ONE-RECORD.                                                 
022600     ADD 1                            TO WK-RECS-READ.                    
022700*                                                                         
022800* Blank the whole output record first so any byte 2300/2400 do not        
022900* explicitly set (padding, unused FILLER) comes out as spaces             
023000* rather than carrying over data left behind by the previous              
023100* record's WRITE.                                                         
023200     MOVE SPACE               TO LO-LEGACY-LOG-OUT-RECORD.                
023300     UNSTRING LG-LINE DELIMITED BY ';'                                    
023400         INTO WK-RAW-TIMESTAMP                                            
023500              WK-RAW-COFFEE                                               
023600              WK-RAW-SCORE                                                
023700              WK-RAW-NOTE                                                 
023800     END-UNSTRING.                                                        
023900     MOVE WK-RAW-TIMESTAMP            TO LO-TIMESTAMP.                    
024000     MOVE WK-RAW-SCORE-N              TO LO-SCORE.                        
024100     PERFORM 2200-CONVERT-COFFEE-GRAMS THRU 2200-EXIT.                    
024200     PERFORM 2300-SPLIT-NOTE-FIELD THRU 2300-EXIT.                        
024300     WRITE LO-LEGACY-LOG-OUT-RECORD.                                      
024400     ADD 1                            TO WK-RECS-WRITTEN.                 
024500     READ LEGACYLG-FILE.                                                  
024600*                                                                         
024700* One legacy line has been converted and written, and the next            
024800* line has already been read.                                             
024900*                                                                         
025000 2100-EXIT.                                                               
025100     EXIT.                                                                
025200*                                                                         
025300*-----------------------------------------------------------              
025400* 2200 - STRIP THE " g" UNIT SUFFIX FROM THE DOSE TEXT AND                
025500* ZERO-FILL THE REMAINING DIGITS INTO LO-COFFEE-GRAMS                     
025600*-----------------------------------------------------------              
025700* CR-1042 widened the raw dose field to allow a trailing unit             
025800* suffix (some of the legacy roasters' equipment prints "18 g"            
025900* instead of a bare number) after the original plain-digits               
026000* assumption started failing extract lines - the dose is always           
026100* one blank ahead of the "g", so the TALLYING ... BEFORE INITIAL          
026200* SPACE below stops counting at that blank and never sees the             
026300* suffix letter at all; no separate strip is needed. It still             
026400* expects three digits or fewer and zero-fills (rejects) anything         
026500* wider, the same way X70D002 zero-fills a grind setting in its           
026600* own 4300 paragraph, just against a differently-shaped source            
026700* field.                                                                  
026800*                                                                         
026900 2200-CONVERT-COFFEE-GRAMS.                                               
027000     MOVE ZERO                        TO WK-CF-DIGITS.                    
027100     INSPECT WK-RAW-COFFEE TALLYING WK-CF-DIGITS                          
027200        FOR CHARACTERS BEFORE INITIAL SPACE.                              
027300*                                                                         
027400* A dose of zero leading digits means the field was blank on the          
027500* legacy extract; more than three digits means either a mis-              
027600* punched line or a unit suffix wider than this job has ever seen         
027700* - both are treated as unusable rather than guessed at.                  
027800     IF WK-CF-DIGITS = 0 OR WK-CF-DIGITS > 3                              
027900        MOVE ZERO                     TO LO-COFFEE-GRAMS                  
028000        GO TO 2200-EXIT                                                   
028100     END-IF.                                                              
028200     MOVE '000'                       TO WK-COFFEE-NUM-TEXT.              
028300     COMPUTE LS-OUT-POS = 4 - WK-CF-DIGITS.                               
028400     MOVE WK-RAW-COFFEE (1 : WK-CF-DIGITS)                                
028500       TO WK-COFFEE-NUM-TEXT (LS-OUT-POS : WK-CF-DIGITS).                 
028600     MOVE WK-COFFEE-NUM-TEXT-N         TO LO-COFFEE-GRAMS.                
028700*                                                                         
028800* LO-COFFEE-GRAMS is ready for the output record, or has been             
028900* forced to zero on an unusable dose width.                               
029000*                                                                         
029100 2200-EXIT.                                                               
029200     EXIT.                                                                
029300*                                                                         
029400*-----------------------------------------------------------              
029500* 2300 - SPLIT THE NOTE ON "/" INTO ITS FOUR LABELLED PARTS,              
029600* STRIP THE LABEL FROM EACH, AND SQUEEZE DOUBLE BLANKS                    
029700*-----------------------------------------------------------              
029800*                                                                         
029900* The legacy note format predates the newer terminal's two-part           
030000* "Flavor: x / Balance: y" convention - it carries all four of            
030100* bean, grind, flavor, and balance in one slash-delimited free-           
030200* text field, each half still carrying its own descriptive label          
030300* ("Bean:", "Grind:", "Flavor:", "Balance:") the way the original         
030400* paper worksheet did. Each label is stripped with INSPECT                
030500* REPLACING FIRST rather than a REPLACING ALL, since a label could        
030600* in principle also appear as ordinary text further into a                
030700* taster's own comment and this program only ever wants to drop           
030800* the one at the very front of its own part. CR-1183 is why every         
030900* one of the four parts is run through 2400's blank-collapse pass         
031000* before being copied to the output record - a batch of records           
031100* keyed on equipment with a sticking space bar came through with          
031200* doubled blanks in the middle of the note text and made the daily        
031300* report line up wrong.                                                   
031400*                                                                         
031500 2300-SPLIT-NOTE-FIELD.                                                   
031600     MOVE SPACE TO WK-PART-BEAN WK-PART-GRIND                             
031700                   WK-PART-FLAVOR WK-PART-BALANCE.                        
031800*                                                                         
031900* A note missing one of its four slash-delimited parts (a taster          
032000* who skipped the grind comment, say) simply leaves that WK-PART          
032100* field blank from the earlier MOVE SPACE above - UNSTRING does           
032200* not error on fewer delimiters than receiving fields, it just            
032300* stops filling them.                                                     
032400     UNSTRING WK-RAW-NOTE DELIMITED BY '/'                                
032500         INTO WK-PART-BEAN                                                
032600              WK-PART-GRIND                                               
032700              WK-PART-FLAVOR                                              
032800              WK-PART-BALANCE                                             
032900     END-UNSTRING.                                                        
033000     INSPECT WK-PART-BEAN                                                 
033100        REPLACING FIRST 'Bean:'    BY '     '.                            
033200     MOVE WK-PART-BEAN                TO WK-CLEAN-IN.                     
033300     PERFORM 2400-CLEAN-ONE-FIELD THRU 2400-EXIT.                         
033400     MOVE WK-CLEAN-OUT                TO LO-BEAN.                         
033500     INSPECT WK-PART-GRIND                                                
033600        REPLACING FIRST 'Grind:'   BY '      '.                           
033700     MOVE WK-PART-GRIND               TO WK-CLEAN-IN.                     
033800     PERFORM 2400-CLEAN-ONE-FIELD THRU 2400-EXIT.                         
033900     MOVE WK-CLEAN-OUT                TO LO-GRIND.                        
034000     INSPECT WK-PART-FLAVOR                                               
034100        REPLACING FIRST 'Flavor:'  BY '       '.                          
034200     MOVE WK-PART-FLAVOR              TO WK-CLEAN-IN.                     
034300     PERFORM 2400-CLEAN-ONE-FIELD THRU 2400-EXIT.                         
034400     MOVE WK-CLEAN-OUT                TO LO-FLAVOR.                       
034500     INSPECT WK-PART-BALANCE                                              
034600        REPLACING FIRST 'Balance:' BY '        '.                         
034700     MOVE WK-PART-BALANCE             TO WK-CLEAN-IN.                     
034800     PERFORM 2400-CLEAN-ONE-FIELD THRU 2400-EXIT.                         
034900     MOVE WK-CLEAN-OUT                TO LO-BALANCE.                      
035000*                                                                         
035100* All four LO- note fields (LO-BEAN/LO-GRIND/LO-FLAVOR/LO-BALANCE)        
035200* are label-stripped and blank-collapsed.                                 
035300*                                                                         
035400 2300-EXIT.                                                               
035500     EXIT.                                                                
035600*                                                                         
035700*-----------------------------------------------------------              
035800* 2400 - DROP LEADING BLANKS AND COLLAPSE ANY RUN OF                      
035900* EMBEDDED BLANKS DOWN TO A SINGLE BLANK                                  
036000*-----------------------------------------------------------              
036100*                                                                         
036200* Shared by all four note parts in 2300 - WK-CLEAN-IN is expected         
036300* to already hold whatever this call should clean, and WK-CLEAN-          
036400* OUT holds the result when this paragraph returns. This is the           
036500* same collapse- runs-to-one rule X70D001 and X70D002 both                
036600* borrowed for their own blank-cleaning paragraphs once the field-        
036700* capture terminal extract started showing the identical doubled-         
036800* space problem years later - see the CR-1930 note in X70D001's           
036900* change log and the CR-1560 note in X70D002's.                           
037000*                                                                         
037100 2400-CLEAN-ONE-FIELD.                                                    
037200     MOVE SPACE                       TO WK-CLEAN-OUT.                    
037300     MOVE ZERO                        TO LS-OUT-POS.                      
037400     PERFORM 2410-CLEAN-ONE-CHAR THRU 2410-EXIT                           
037500         VARYING LS-IN-POS FROM 1 BY 1                                    
037600         UNTIL LS-IN-POS > 40.                                            
037700*                                                                         
037800* WK-CLEAN-OUT holds the cleaned text for whichever part 2300 just        
037900* called this for.                                                        
038000*                                                                         
038100 2400-EXIT.                                                               
038200     EXIT.                                                                
038300*                                                                         
038400*                                                                         
038500* One character of WK-CLEAN-IN per call. A blank only makes it            
038600* into WK-CLEAN-OUT if the output built so far is non-empty and           
038700* its last character was not itself a blank - that single test            
038800* drops leading blanks (the label-strip above always leaves at            
038900* least one) and collapses an embedded run to exactly one blank in        
039000* the same pass.                                                          
039100*                                                                         
039200 2410-CLEAN-ONE-CHAR.                                                     
039300     IF WK-CLEAN-IN (LS-IN-POS : 1) = SPACE                               
039400        IF LS-OUT-POS = 0                                                 
039500           OR WK-CLEAN-OUT (LS-OUT-POS : 1) = SPACE                       
039600           CONTINUE                                                       
039700        ELSE                                                              
039800           ADD 1                      TO LS-OUT-POS                       
039900           MOVE SPACE TO WK-CLEAN-OUT (LS-OUT-POS : 1)                    
040000        END-IF                                                            
040100     ELSE                                                                 
040200        ADD 1                         TO LS-OUT-POS                       
040300        MOVE WK-CLEAN-IN (LS-IN-POS : 1)                                  
040400                          TO WK-CLEAN-OUT (LS-OUT-POS : 1)                
040500     END-IF.                                                              
040600*                                                                         
040700* One character has been copied or dropped for this pass of the           
040800* VARYING loop.                                                           
040900*                                                                         
041000 2410-EXIT.                                                               
041100     EXIT.                                                                
041200*                                                                         
041300*-----------------------------------------------------------              
041400* 9000 - WRITE THE RUN-REPORT SUMMARY LINES                               
041500*-----------------------------------------------------------              
041600*                                                                         
041700* Runs unconditionally from 0000-MAIN-CONTROL the same way                
041800* X70D001's 9000 does, so even an aborted run leaves a report             
041900* behind explaining how far it got. CR-1699 added the two count           
042000* lines below the title - before that change the only way to tell         
042100* whether this job had actually processed the whole legacy file           
042200* was to compare LEGACY-LOGS and LEGACY-LOGS-OUT record counts by         
042300* hand.                                                                   
042400*                                                                         
042500 9000-WRITE-RUN-REPORT.                                                   
042600     OPEN OUTPUT RUNRPT-FILE.                                             
042700     MOVE SPACE                       TO WK-REPORT-LINE.                  
042800     MOVE 'X70I001 - LEGACY LOG NORMALIZER RUN'                           
042900                                       TO WK-RLH-TITLE.                   
043000     MOVE 'X70I001'                   TO WK-RLH-PGM.                      
043100*                                                                         
043200* WK-RUN-DATE is never actually loaded from ACCEPT ... FROM DATE          
043300* in this program the way X70D001 loads WK-RUN-DATE in its own            
043400* 1000 paragraph - this job has run so rarely against a live              
043500* legacy feed in recent years that the run-date stamp on the              
043600* report header has stayed a low-priority nicety rather than              
043700* something worth wiring up again.                                        
043800     MOVE WK-RUN-DATE-SPLIT           TO WK-RLH-DATE.                     
043900     MOVE WK-RL-HEADER                TO RP-LINE-TEXT.                    
044000     WRITE RP-PRINT-LINE.                                                 
044100*                                                                         
044200     MOVE SPACE                       TO WK-REPORT-LINE.                  
044300     MOVE 'LEGACY RECORDS READ'       TO WK-RLS-LABEL.                    
044400     MOVE WK-RECS-READ                TO WK-RLS-VALUE.                    
044500     MOVE WK-RL-STAT                  TO RP-LINE-TEXT.                    
044600     WRITE RP-PRINT-LINE.                                                 
044700*                                                                         
044800     MOVE SPACE                       TO WK-REPORT-LINE.                  
044900     MOVE 'RECS WRITTEN TO LEGACY-LOGS-OUT' TO WK-RLS-LABEL.              
045000     MOVE WK-RECS-WRITTEN             TO WK-RLS-VALUE.                    
045100     MOVE WK-RL-STAT                  TO RP-LINE-TEXT.                    
045200     WRITE RP-PRINT-LINE.                                                 
045300     CLOSE RUNRPT-FILE.                                                   
045400*                                                                         
045500* RUNRPT-FILE is closed - the operator's printed summary of this          
045600* run is complete.                                                        
045700*                                                                         
045800 9000-EXIT.                                                               
045900     EXIT.                                                                
046000*                                                                         
046100*                                                                         
046200* No MR-style shared result area here the way X70D001/X70D002             
046300* share COPY X70MCR between two programs - this job is a single           
046400* self- contained driver with no CALLed subprograms, so a WK-             
046500* ABORT-SWITCH local to this program is all the run-abort signal          
046600* that is needed.                                                         
046700*                                                                         
046800 9900-ABORT-OPEN-ERROR.                                                   
046900     SET WK-RUN-ABORTED               TO TRUE.                            
047000*                                                                         
047100* WK-RUN-ABORTED is on and RETURN-CODE will be set to 12 back in          
047200* 0000-MAIN-CONTROL.                                                      
047300*                                                                         
047400 9900-EXIT.                                                               
047500     EXIT.                                                                
