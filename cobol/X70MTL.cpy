000100* **++ X70MTL - METHOD-TOOL MASTER RECORD (METHOD-TOOLS)                  
000200* Loaded into table TOOL-TBL (COPY X70MTB) keyed by MT-UUID;              
000300* used by X70D003 to replace tool UUIDs found in a brew's                 
000400* TOOL-UUIDS list with the tool's display name.                           
000500*                                                                         
000600 01 MT-TOOL-RECORD.                                                       
000700   03 MT-UUID                    PIC X(36).                               
000800   03 MT-NAME                    PIC X(30).                               
000900   03 MT-OWNING-METHOD-NAME      PIC X(30).                               
001000   03 FILLER                     PIC X(14).                               
