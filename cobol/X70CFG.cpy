000100* **++ X70CFG - GRIND-RANGE / TASTING VOCABULARY TABLES                   
000200* Built from the GRIND-RANGES and VOCAB configuration files               
000300* (batch flow step 1) and passed on the CALL to X70D002 for               
000400* the grind-setting and tasting-note checks (rules 3 and 4).              
000500*                                                                         
000600 01 CFG-TABLES.                                                           
000700   03 RANGE-TAB.                                                          
000800     05 RANGE-TOTAL             PIC 9(4) COMP VALUE ZERO.                 
000900     05 RANGE-ENTRY OCCURS 0 TO 500 TIMES                                 
001000                     DEPENDING ON RANGE-TOTAL                             
001100                     INDEXED BY RANGE-IDX.                                
001200       10 RANGE-GRINDER-KEY       PIC X(30).                              
001300       10 RANGE-MIN               PIC S9(3).                              
001400       10 RANGE-MAX               PIC S9(3).                              
001500   03 VOCAB-TAB.                                                          
001600     05 VOCAB-TOTAL             PIC 9(4) COMP VALUE ZERO.                 
001700     05 VOCAB-ENTRY OCCURS 0 TO 1000 TIMES                                
001800                     DEPENDING ON VOCAB-TOTAL                             
001900                     INDEXED BY VOCAB-IDX.                                
002000       10 VOCAB-WORD-TYPE          PIC X(1).                              
002100         88 VOCAB-IS-ADVERB               VALUE 'V'.                      
002200         88 VOCAB-IS-FLAVOR-ADJ           VALUE 'F'.                      
002300         88 VOCAB-IS-BALANCE-ADJ          VALUE 'B'.                      
002400       10 VOCAB-WORD               PIC X(20).                             
002500   03 FILLER                    PIC X(10) VALUE SPACE.                    
