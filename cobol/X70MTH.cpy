000100* **++ X70MTH - PREP METHOD MASTER RECORD (METHODS FILE)                  
000200* Loaded into table METHOD-TBL (COPY X70MTB) keyed by                     
000300* MH-UUID before the BREWS file is read.                                  
000400*                                                                         
000500 01 MH-METHOD-RECORD.                                                     
000600   03 MH-UUID                    PIC X(36).                               
000700   03 MH-NAME                    PIC X(30).                               
000800   03 MH-METHOD-TYPE             PIC X(20).                               
000900   03 MH-STYLE-TYPE              PIC X(20).                               
001000   03 FILLER                     PIC X(14).                               
