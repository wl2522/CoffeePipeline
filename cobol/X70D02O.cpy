000100* **++ X70D02O - VALIDATION SUBPROGRAM OUTPUT AREA                        
000200* Returned by X70D002 once VI-CANDIDATE passes every check;               
000300* VO-GRIND-SIZE-NUM saves X70D001 from re-parsing the grind               
000400* setting text again after it has been proven numeric.                    
000500*                                                                         
000600 01 VO-RESULT.                                                            
000700   03 VO-GRIND-SIZE-NUM      PIC S9(3).                                   
000800   03 FILLER                  PIC X(10) VALUE SPACE.                      
