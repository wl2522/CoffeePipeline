000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    X70D002.                                                  
000400 AUTHOR.        C. MASTERSON.                                             
000500 INSTALLATION.  ALTA VISTA COFFEE ROASTING CO. - DATA PROC.               
000600 DATE-WRITTEN.  03/14/1990.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      INTERNAL USE ONLY.                                        
000900*-----------------------------------------------------------              
001000* X70D002 - BREW CANDIDATE VALIDATION SUBPROGRAM                          
001100* Called once per BREW record by X70D001 after the note text              
001200* has been split. Applies the missing-value, score, tasting               
001300* note vocabulary, and grind-setting range checks; sets MR                
001400* (COPY X70MCR) so the caller knows to abort the run.                     
001500*-----------------------------------------------------------              
001600* CHANGE LOG                                                              
001700*   03/14/90 CM   1056  INITIAL WRITE - SPLIT OUT OF X70D001              
001800*                       INTO ITS OWN CALLABLE MODULE                      
001900*   09/22/92 CM   1183  ADD SCORE CHECK (RATING 0 REJECTED)               
002000*   04/14/94 CM   1290  ADD PER-GRINDER GRIND-SETTING RANGE               
002100*                       CHECK AGAINST CFG-TABLES RANGE-TAB                
002200*   06/09/98 MO   1401  Y2K - REVIEWED, NO 2-DIGIT YEAR DATA              
002300*                       HANDLED BY THIS MODULE                            
002400*   01/11/99 MO   1402  Y2K - SIGNED OFF BY QA, SEE CR-1402               
002500*   03/05/01 DB   1487  ADD FLAVOR/BALANCE TASTING NOTE                   
002600*                       VOCABULARY CHECK AGAINST VOCAB-TAB                
002700*   11/18/03 DB   1560  NORMALIZE GRINDER NAME (LOWER CASE,               
002800*                       HYPHEN/BLANK RUNS TO UNDERSCORE)                  
002900*                       BEFORE THE RANGE-TAB LOOKUP                       
003000*   02/28/07 SK   1699  INCLUDE OFFENDING WORD ON A NOTE                  
003100*                       VOCABULARY FAILURE IN MR-DESCRIPTION              
003200*-----------------------------------------------------------              
003300 ENVIRONMENT DIVISION.                                                    
003400*                                                                         
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER.    IBM-370.                                             
003700 OBJECT-COMPUTER.    IBM-370.                                             
003800 SPECIAL-NAMES.                                                           
003900     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.                           
004000*                                                                         
004100 DATA DIVISION.                                                           
004200*                                                                         
004300 WORKING-STORAGE SECTION.                                                 
004400*                                                                         
004500 01 WK-NOTE-WORK-AREA.                                                    
004600   03 WK-NOTE-VALUE          PIC X(40).                                   
004700   03 WK-NOTE-VALUE-HALVES REDEFINES WK-NOTE-VALUE.                       
004800     05 WK-NOTE-HALF1        PIC X(20).                                   
004900     05 WK-NOTE-HALF2        PIC X(20).                                   
005000   03 WK-NOTE-FIELD-NAME     PIC X(10).                                   
005100   03 WK-NOTE-ADJ-TYPE       PIC X(1).                                    
005200   03 WK-NOTE-REST           PIC X(40).                                   
005300  03 WK-NOTE-REST-HALVES REDEFINES WK-NOTE-REST.                          
005400    05 WK-NOTE-REST-HALF1     PIC X(20).                                  
005500    05 WK-NOTE-REST-HALF2     PIC X(20).                                  
005600   03 WK-WORD1               PIC X(20).                                   
005700   03 WK-WORD2               PIC X(20).                                   
005800   03 WK-WORD3               PIC X(20).                                   
005900   03 FILLER                 PIC X(10) VALUE SPACE.                       
006000*                                                                         
006100 01 WK-GRIND-WORK-AREA.                                                   
006200   03 WK-NORM-RAW            PIC X(30).                                   
006300   03 WK-NORM-KEY            PIC X(30).                                   
006400   03 WK-GRIND-NUM-TEXT      PIC X(3).                                    
006500   03 WK-GRIND-NUM-TEXT-N REDEFINES WK-GRIND-NUM-TEXT                     
006600                              PIC 9(3).                                   
006700   03 FILLER                 PIC X(10) VALUE SPACE.                       
006800*                                                                         
006900 77  WK-SPACE-POS           PIC 9(4) COMP VALUE ZERO.                     
007000 77  WK-SPACE-POS2          PIC 9(4) COMP VALUE ZERO.                     
007100*                                                                         
007200 LOCAL-STORAGE SECTION.                                                   
007300 77  LS-TRIM-LEN            PIC 9(4) COMP VALUE ZERO.                     
007400 77  LS-IN-POS              PIC 9(4) COMP VALUE ZERO.                     
007500 77  LS-OUT-POS             PIC 9(4) COMP VALUE ZERO.                     
007600*                                                                         
007700 LINKAGE SECTION.                                                         
007800 COPY X70MCP.                                                             
007900*                                                                         
008000 COPY X70D02I.                                                            
008100*                                                                         
008200 COPY X70CFG.                                                             
008300*                                                                         
008400 COPY X70D02O.                                                            
008500*                                                                         
008600 COPY X70MCR.                                                             
008700*                                                                         
008800 PROCEDURE DIVISION USING CP-RECORD-CONTEXT                               
008900                           VI-CANDIDATE                                   
009000                           CFG-TABLES                                     
009100                           VO-RESULT                                      
009200                           MR.                                            
009300*                                                                         
009400*                                                                         
009500* X70D001 CALLs this program once per staged candidate, after the         
009600* note text has already been split into VI-FLAVOR/VI-BALANCE (see         
009700* X70D001 paragraph 2300). The five checks below run in a fixed           
009800* order and each one is skipped once MR-INVALID has already been          
009900* set by an earlier one - there is no value in reporting a grind-         
010000* setting problem on a record that is already being rejected for a        
010100* missing roaster name, and stopping at the first failure keeps           
010200* MR-DESCRIPTION pointed at the one thing the taster actually             
010300* needs to go fix. GOBACK, not STOP RUN, because this is a                
010400* subprogram - X70D001 keeps running the rest of the BREWS file           
010500* after this CALL returns.                                                
010600*                                                                         
010700 0000-MAIN-CONTROL.                                                       
010800     MOVE ZERO                        TO MR-RESULT                        
010900                                          VO-GRIND-SIZE-NUM.              
011000     MOVE CP-UUID                     TO MR-RECORD-KEY.                   
011100     MOVE CP-TIMESTAMP                TO MR-TIMESTAMP.                    
011200     PERFORM 1000-CHECK-MISSING-VALUES THRU 1000-EXIT.                    
011300     IF MR-VALID                                                          
011400        PERFORM 2000-CHECK-SCORE THRU 2000-EXIT                           
011500     END-IF.                                                              
011600     IF MR-VALID                                                          
011700        PERFORM 3000-CHECK-FLAVOR-TEXT THRU 3000-EXIT                     
011800     END-IF.                                                              
011900     IF MR-VALID                                                          
012000        PERFORM 3100-CHECK-BALANCE-TEXT THRU 3100-EXIT                    
012100     END-IF.                                                              
012200     IF MR-VALID                                                          
012300        PERFORM 4000-CHECK-GRIND-SETTING THRU 4000-EXIT                   
012400     END-IF.                                                              
012500     GOBACK.                                                              
012600*                                                                         
012700*-----------------------------------------------------------              
012800* 1000 - RULE 1 - MISSING-VALUE CHECK                                     
012900*-----------------------------------------------------------              
013000*                                                                         
013100* Every field a tasting record needs before it means anything is          
013200* tested here, in the order the fields appear on the capture              
013300* terminal screen, so the field name reported back in MR-FIELD-           
013400* NAME lines up with what the taster would see if they scrolled           
013500* through the form top to bottom looking for what they skipped.           
013600* VI-TEMPERATURE is tested against ZERO rather than SPACE because         
013700* it is a numeric field on the input record - an unfilled numeric         
013800* field comes across from the extract as zero, not blank.                 
013900*                                                                         
014000 1000-CHECK-MISSING-VALUES.                                               
014100     IF VI-ROASTER = SPACE                                                
014200        MOVE 'ROASTER'                TO MR-FIELD-NAME                    
014300        PERFORM 9800-SET-MISSING THRU 9800-EXIT                           
014400        GO TO 1000-EXIT                                                   
014500     END-IF.                                                              
014600     IF VI-BEAN = SPACE                                                   
014700        MOVE 'BEAN'                   TO MR-FIELD-NAME                    
014800        PERFORM 9800-SET-MISSING THRU 9800-EXIT                           
014900        GO TO 1000-EXIT                                                   
015000     END-IF.                                                              
015100     IF VI-GRINDER = SPACE                                                
015200        MOVE 'GRINDER'                TO MR-FIELD-NAME                    
015300        PERFORM 9800-SET-MISSING THRU 9800-EXIT                           
015400        GO TO 1000-EXIT                                                   
015500     END-IF.                                                              
015600     IF VI-GRIND-SIZE = SPACE                                             
015700        MOVE 'GRIND-SIZE'             TO MR-FIELD-NAME                    
015800        PERFORM 9800-SET-MISSING THRU 9800-EXIT                           
015900        GO TO 1000-EXIT                                                   
016000     END-IF.                                                              
016100*                                                                         
016200* Brew temperature is the one field on the card that is always            
016300* filled by the equipment itself, not typed by the taster - a zero        
016400* here almost always means the temperature probe on that brew             
016500* station was unplugged, not that the water was actually freezing.        
016600     IF VI-TEMPERATURE = ZERO                                             
016700        MOVE 'BREW-TEMPERATURE'       TO MR-FIELD-NAME                    
016800        PERFORM 9800-SET-MISSING THRU 9800-EXIT                           
016900        GO TO 1000-EXIT                                                   
017000     END-IF.                                                              
017100     IF VI-FLAVOR = SPACE                                                 
017200        MOVE 'FLAVOR'                 TO MR-FIELD-NAME                    
017300        PERFORM 9800-SET-MISSING THRU 9800-EXIT                           
017400        GO TO 1000-EXIT                                                   
017500     END-IF.                                                              
017600     IF VI-BALANCE = SPACE                                                
017700        MOVE 'BALANCE'                TO MR-FIELD-NAME                    
017800        PERFORM 9800-SET-MISSING THRU 9800-EXIT                           
017900        GO TO 1000-EXIT                                                   
018000     END-IF.                                                              
018100*                                                                         
018200* MR-VALID (or MR-INVALID with MR-FIELD-NAME/MR-DESCRIPTION set)          
018300* is decided by the time control reaches here.                            
018400*                                                                         
018500 1000-EXIT.                                                               
018600     EXIT.                                                                
018700*                                                                         
018800*                                                                         
018900* Common landing spot for all seven of 1000's missing-value tests         
019000* - each one sets MR-FIELD-NAME before the PERFORM so this                
019100* paragraph can build one generic message rather than each caller         
019200* building its own.                                                       
019300*                                                                         
019400 9800-SET-MISSING.                                                        
019500     STRING 'MISSING VALUE FOR '      DELIMITED BY SIZE                   
019600            MR-FIELD-NAME             DELIMITED BY SPACE                  
019700       INTO MR-DESCRIPTION.                                               
019800     MOVE 1                           TO MR-RESULT.                       
019900*                                                                         
020000* MR-RESULT and MR-DESCRIPTION are both set for the caller by this        
020100* point.                                                                  
020200*                                                                         
020300 9800-EXIT.                                                               
020400     EXIT.                                                                
020500*                                                                         
020600*-----------------------------------------------------------              
020700* 2000 - RULE 2 - SCORE CHECK (RATING 0 = NOT SUBMITTED)                  
020800*-----------------------------------------------------------              
020900*                                                                         
021000* A rating of zero has meant "the taster never finished the card"         
021100* since the paper-form days, not "the coffee scored a zero" -             
021200* CR-1183 added this check after a batch of unfinished cards from         
021300* a training session made it all the way into ENRICHED-LOGS and           
021400* skewed a roaster's monthly average before anyone noticed.               
021500* Ratings above 5 are rejected the same way, on the same theory           
021600* that the 1-5 scale is fixed and anything outside it is a keying         
021700* error on the capture terminal, not a real score.                        
021800*                                                                         
021900 2000-CHECK-SCORE.                                                        
022000     IF VI-RATING = ZERO OR VI-RATING > 5                                 
022100        MOVE 'RATING'                 TO MR-FIELD-NAME                    
022200        MOVE 'RATING MUST BE 1-5 - SCORE NOT SUBMITTED'                   
022300                                       TO MR-DESCRIPTION                  
022400        MOVE 2                        TO MR-RESULT                        
022500     END-IF.                                                              
022600*                                                                         
022700* MR-VALID still holds unless the rating failed, in which case MR-        
022800* RESULT is 2.                                                            
022900*                                                                         
023000 2000-EXIT.                                                               
023100     EXIT.                                                                
023200*                                                                         
023300*-----------------------------------------------------------              
023400* 3000/3100 - RULE 3 - TASTING NOTE VOCABULARY CHECK                      
023500*-----------------------------------------------------------              
023600*                                                                         
023700* FLAVOR is copied into the shared WK-NOTE-WORK-AREA rather than          
023800* scanned in place because 3200/3210/3220 are shared between this         
023900* paragraph and 3100 below - one scanning routine serves both             
024000* halves of the tasting note, distinguished only by WK-NOTE-FIELD-        
024100* NAME (for the error message) and WK-NOTE-ADJ-TYPE (for which            
024200* half of VOCAB-TAB the second word has to match).                        
024300*                                                                         
024400 3000-CHECK-FLAVOR-TEXT.                                                  
024500     MOVE VI-FLAVOR                   TO WK-NOTE-VALUE.                   
024600     MOVE 'FLAVOR'                    TO WK-NOTE-FIELD-NAME.              
024700     MOVE 'F'                         TO WK-NOTE-ADJ-TYPE.                
024800     PERFORM 3200-SPLIT-AND-CHECK-NOTE THRU 3200-EXIT.                    
024900*                                                                         
025000* The FLAVOR half of the tasting note has been checked; MR-RESULT         
025100* is 3 on any vocabulary failure.                                         
025200*                                                                         
025300 3000-EXIT.                                                               
025400     EXIT.                                                                
025500*                                                                         
025600*                                                                         
025700* "Balanced" on its own is the one legal one-word BALANCE value -         
025800* the taster is saying the cup did not favor either the sweet or          
025900* the bitter side and there is nothing further to grade                   
026000* adverb/adjective style. Every other BALANCE value falls through         
026100* to the same two-word adverb-plus-adjective check FLAVOR gets.           
026200* The length check (VI-BALANCE (9 : ) EQUAL SPACE) exists so              
026300* "Balanced weak" does not false-match on the leading eight               
026400* characters "Balanced" and skip validation it should not skip.           
026500*                                                                         
026600 3100-CHECK-BALANCE-TEXT.                                                 
026700     IF VI-BALANCE (1 : 8) EQUAL 'Balanced'                               
026800        AND VI-BALANCE (9 : ) EQUAL SPACE                                 
026900        GO TO 3100-EXIT                                                   
027000     END-IF.                                                              
027100     MOVE VI-BALANCE                  TO WK-NOTE-VALUE.                   
027200     MOVE 'BALANCE'                   TO WK-NOTE-FIELD-NAME.              
027300     MOVE 'B'                         TO WK-NOTE-ADJ-TYPE.                
027400     PERFORM 3200-SPLIT-AND-CHECK-NOTE THRU 3200-EXIT.                    
027500*                                                                         
027600* The BALANCE half has been checked, or skipped entirely for a            
027700* bare 'Balanced' value.                                                  
027800*                                                                         
027900 3100-EXIT.                                                               
028000     EXIT.                                                                
028100*                                                                         
028200*                                                                         
028300* By the time this runs, WK-NOTE-VALUE already holds a tasting-           
028400* note half that came through X70D001's 2330/2340 blank-collapse          
028500* pass, so it is safe to assume there is at most one blank between        
028600* the two words - CR-1930 closed out a zero-length reference-             
028700* modification abend that used to be possible here when a taster's        
028800* double-typed blank reached this paragraph uncleaned (see the            
028900* X70D001 change log for the paragraph that was fixed). The word          
029000* split itself walks the INSPECT ... TALLYING ... BEFORE INITIAL          
029100* SPACE idiom twice - once to find the first word boundary, once          
029200* more on what is left over to find the second - because this             
029300* compiler has no split or tokenize intrinsic to reach for.               
029400*                                                                         
029500 3200-SPLIT-AND-CHECK-NOTE.                                               
029600*                                                                         
029700* Clear all three word buffers and WK-NOTE-REST up front so a note        
029800* that fails the two-word test does not leave a stale word from           
029900* the previous CALL sitting in WK-WORD2/WK-WORD3 for the caller to        
030000* see.                                                                    
030100     MOVE SPACE TO WK-WORD1 WK-WORD2 WK-WORD3 WK-NOTE-REST.               
030200     MOVE ZERO                        TO WK-SPACE-POS.                    
030300     INSPECT WK-NOTE-VALUE TALLYING WK-SPACE-POS                          
030400        FOR CHARACTERS BEFORE INITIAL SPACE.                              
030500*                                                                         
030600* No blank at all in the value means the taster typed a single            
030700* run-on word instead of an adverb and an adjective - the same            
030800* failure the two-word rule exists to catch, just detected here           
030900* instead of after the split.                                             
031000     IF WK-SPACE-POS >= LENGTH OF WK-NOTE-VALUE                           
031100        MOVE WK-NOTE-FIELD-NAME       TO MR-FIELD-NAME                    
031200        MOVE 'TASTING NOTE NEEDS AT LEAST TWO WORDS'                      
031300                                       TO MR-DESCRIPTION                  
031400        MOVE 3                        TO MR-RESULT                        
031500        GO TO 3200-EXIT                                                   
031600     END-IF.                                                              
031700     MOVE WK-NOTE-VALUE (1 : WK-SPACE-POS)    TO WK-WORD1.                
031800     MOVE WK-NOTE-VALUE (WK-SPACE-POS + 1 : )                             
031900                                       TO WK-NOTE-REST.                   
032000     MOVE ZERO                        TO WK-SPACE-POS2.                   
032100     INSPECT WK-NOTE-REST TALLYING WK-SPACE-POS2                          
032200        FOR CHARACTERS BEFORE INITIAL SPACE.                              
032300     IF WK-SPACE-POS2 >= LENGTH OF WK-NOTE-REST                           
032400        MOVE WK-NOTE-REST             TO WK-WORD2                         
032500     ELSE                                                                 
032600        MOVE WK-NOTE-REST (1 : WK-SPACE-POS2)  TO WK-WORD2                
032700        MOVE WK-NOTE-REST (WK-SPACE-POS2 + 1 : )                          
032800                                       TO WK-WORD3                        
032900     END-IF.                                                              
033000*                                                                         
033100* A third word means the note had two blanks worth of separation          
033200* left after the collapse pass ran, which can only happen if the          
033300* taster genuinely typed three separate words - this is a content         
033400* problem for the taster to fix, not a formatting leftover for            
033500* this program to clean up further.                                       
033600     IF WK-WORD3 NOT = SPACE                                              
033700        MOVE WK-NOTE-FIELD-NAME       TO MR-FIELD-NAME                    
033800        MOVE 'TASTING NOTE HAS MORE THAN TWO WORDS'                       
033900                                       TO MR-DESCRIPTION                  
034000        MOVE 3                        TO MR-RESULT                        
034100        GO TO 3200-EXIT                                                   
034200     END-IF.                                                              
034300     PERFORM 3210-CHECK-ADVERB THRU 3210-EXIT.                            
034400     IF MR-INVALID                                                        
034500        GO TO 3200-EXIT                                                   
034600     END-IF.                                                              
034700     PERFORM 3220-CHECK-ADJECTIVE THRU 3220-EXIT.                         
034800*                                                                         
034900* WK-WORD1/WK-WORD2 hold the two words of this note half, or MR-          
035000* INVALID is already set.                                                 
035100*                                                                         
035200 3200-EXIT.                                                               
035300     EXIT.                                                                
035400*                                                                         
035500*                                                                         
035600* A straight linear scan of VOCAB-TAB rather than a keyed lookup,         
035700* because VOCAB-TAB rarely holds more than a few hundred                  
035800* controlled words and X70D001 loads it fresh every run - see the         
035900* 1600 banner in X70D001 for why. VOCAB-IDX is left pointing past         
036000* VOCAB-TOTAL on a miss, which is what the caller tests for below         
036100* rather than a separate found/not-found switch.                          
036200*                                                                         
036300 3210-CHECK-ADVERB.                                                       
036400     PERFORM 3211-TEST-ADVERB-ENTRY THRU 3211-EXIT                        
036500         VARYING VOCAB-IDX FROM 1 BY 1                                    
036600         UNTIL VOCAB-IDX > VOCAB-TOTAL                                    
036700            OR (VOCAB-IS-ADVERB (VOCAB-IDX)                               
036800                AND VOCAB-WORD (VOCAB-IDX) EQUAL WK-WORD1).               
036900     IF VOCAB-IDX > VOCAB-TOTAL                                           
037000        MOVE WK-NOTE-FIELD-NAME       TO MR-FIELD-NAME                    
037100        MOVE WK-WORD1                 TO WK-NOTE-HALF1                    
037200        STRING 'FIRST WORD NOT AN ADVERB - '                              
037300                                       DELIMITED BY SIZE                  
037400               WK-WORD1               DELIMITED BY SPACE                  
037500          INTO MR-DESCRIPTION                                             
037600        MOVE 3                        TO MR-RESULT                        
037700     END-IF.                                                              
037800*                                                                         
037900* VOCAB-IDX past VOCAB-TOTAL means WK-WORD1 was not found among           
038000* the adverb entries.                                                     
038100*                                                                         
038200 3210-EXIT.                                                               
038300     EXIT.                                                                
038400*                                                                         
038500*                                                                         
038600* Deliberately empty - the VARYING clause on the PERFORM in 3210          
038700* does all the comparison work; this paragraph exists only so             
038800* PERFORM ... THRU has a body, matching the same pattern used             
038900* throughout X70D001's 2111/2112/2113.                                    
039000*                                                                         
039100 3211-TEST-ADVERB-ENTRY.                                                  
039200*                                                                         
039300* Falls straight through - see the banner above 3211.                     
039400*                                                                         
039500 3211-EXIT.                                                               
039600     EXIT.                                                                
039700*                                                                         
039800*                                                                         
039900* WK-NOTE-ADJ-TYPE ('F' or 'B', set by 3000/3100 before the CALL          
040000* into 3200) decides which of VOCAB-TAB's two adjective flags             
040100* applies - a word can be a legal FLAVOR adjective and not a legal        
040200* BALANCE adjective, or the other way around, which is why VOCAB-         
040300* TAB carries two separate 88-levels instead of one combined "is          
040400* an adjective" flag.                                                     
040500*                                                                         
040600 3220-CHECK-ADJECTIVE.                                                    
040700     IF WK-WORD2 = SPACE                                                  
040800        MOVE WK-NOTE-FIELD-NAME       TO MR-FIELD-NAME                    
040900        MOVE 'SECOND WORD MISSING FROM TASTING NOTE'                      
041000                                       TO MR-DESCRIPTION                  
041100        MOVE 3                        TO MR-RESULT                        
041200        GO TO 3220-EXIT                                                   
041300     END-IF.                                                              
041400     PERFORM 3221-TEST-ADJECTIVE-ENTRY THRU 3221-EXIT                     
041500         VARYING VOCAB-IDX FROM 1 BY 1                                    
041600         UNTIL VOCAB-IDX > VOCAB-TOTAL                                    
041700            OR (WK-NOTE-ADJ-TYPE = 'F'                                    
041800                AND VOCAB-IS-FLAVOR-ADJ (VOCAB-IDX)                       
041900                AND VOCAB-WORD (VOCAB-IDX) EQUAL WK-WORD2)                
042000            OR (WK-NOTE-ADJ-TYPE = 'B'                                    
042100                AND VOCAB-IS-BALANCE-ADJ (VOCAB-IDX)                      
042200                AND VOCAB-WORD (VOCAB-IDX) EQUAL WK-WORD2).               
042300     IF VOCAB-IDX > VOCAB-TOTAL                                           
042400        MOVE WK-NOTE-FIELD-NAME       TO MR-FIELD-NAME                    
042500        STRING 'SECOND WORD NOT AN ADJECTIVE - '                          
042600                                       DELIMITED BY SIZE                  
042700               WK-WORD2               DELIMITED BY SPACE                  
042800          INTO MR-DESCRIPTION                                             
042900        MOVE 3                        TO MR-RESULT                        
043000     END-IF.                                                              
043100*                                                                         
043200* VOCAB-IDX past VOCAB-TOTAL means WK-WORD2 was not found among           
043300* the adjective entries for this field.                                   
043400*                                                                         
043500 3220-EXIT.                                                               
043600     EXIT.                                                                
043700*                                                                         
043800*                                                                         
043900* Empty body, same pattern as 3211 - the VARYING clause in 3220           
044000* does the actual work.                                                   
044100*                                                                         
044200 3221-TEST-ADJECTIVE-ENTRY.                                               
044300*                                                                         
044400* Falls straight through, same as 3211.                                   
044500*                                                                         
044600 3221-EXIT.                                                               
044700     EXIT.                                                                
044800*                                                                         
044900*-----------------------------------------------------------              
045000* 4000 - RULE 4 - PER-GRINDER GRIND-SETTING RANGE CHECK                   
045100*-----------------------------------------------------------              
045200*                                                                         
045300* Grind-setting ranges are per grinder model, not a single shop-          
045400* wide number, because a burr grinder's dial and a blade grinder's        
045500* timer do not mean the same thing at the same numeric setting -          
045600* CR-1290 added GRIND-RANGES (COPY X70RNG, loaded as RANGE-TAB by         
045700* X70D001 paragraph 1500) specifically so each grinder model on           
045800* the floor could carry its own MIN/MAX rather than this program          
045900* hard-coding a table of its own that would need a recompile every        
046000* time equipment changed. NUMVAL-VALID is checked first because           
046100* everything after it assumes VI-GRIND-SIZE is made up of digits          
046200* and blanks only.                                                        
046300*                                                                         
046400 4000-CHECK-GRIND-SETTING.                                                
046500*                                                                         
046600* NUMVAL-VALID (declared in SPECIAL-NAMES above) accepts only the         
046700* digits 0-9 and SPACE - a letter anywhere in the field means the         
046800* capture terminal or the extract job put something other than a          
046900* grind setting in this column.                                           
047000     IF VI-GRIND-SIZE IS NOT NUMVAL-VALID                                 
047100        MOVE 'GRIND-SIZE'             TO MR-FIELD-NAME                    
047200        MOVE 'GRIND-SIZE IS NOT AN INTEGER'                               
047300                                       TO MR-DESCRIPTION                  
047400        MOVE 4                        TO MR-RESULT                        
047500        GO TO 4000-EXIT                                                   
047600     END-IF.                                                              
047700     PERFORM 4100-BUILD-NORMALIZED-KEY THRU 4100-EXIT.                    
047800     PERFORM 4200-FIND-RANGE-ENTRY THRU 4200-EXIT.                        
047900*                                                                         
048000* A grinder with no GRIND-RANGES entry at all is treated as a             
048100* configuration gap on the equipment side, not a taster error -           
048200* operations gets this message on the run report and adds the             
048300* missing entry rather than the taster being told to re-key               
048400* anything.                                                               
048500     IF RANGE-IDX > RANGE-TOTAL                                           
048600        MOVE 'GRINDER'                TO MR-FIELD-NAME                    
048700        MOVE 'NO GRIND RANGE CONFIGURED FOR THIS GRINDER'                 
048800                                       TO MR-DESCRIPTION                  
048900        MOVE 4                        TO MR-RESULT                        
049000        GO TO 4000-EXIT                                                   
049100     END-IF.                                                              
049200     PERFORM 4300-CONVERT-GRIND-SIZE THRU 4300-EXIT.                      
049300     IF VO-GRIND-SIZE-NUM < RANGE-MIN (RANGE-IDX)                         
049400        OR VO-GRIND-SIZE-NUM > RANGE-MAX (RANGE-IDX)                      
049500        MOVE 'GRIND-SIZE'             TO MR-FIELD-NAME                    
049600        MOVE 'GRIND-SIZE OUTSIDE THE CONFIGURED RANGE'                    
049700                                       TO MR-DESCRIPTION                  
049800        MOVE 4                        TO MR-RESULT                        
049900     END-IF.                                                              
050000*                                                                         
050100* VO-GRIND-SIZE-NUM and MR-RESULT together tell the caller whether        
050200* the setting fell inside its grinder's range.                            
050300*                                                                         
050400 4000-EXIT.                                                               
050500     EXIT.                                                                
050600*                                                                         
050700*-----------------------------------------------------------              
050800* 4100 - LOWER-CASE THE GRINDER NAME AND FOLD RUNS OF                     
050900* BLANKS/HYPHENS TO A SINGLE UNDERSCORE (MATCHES HOW THE                  
051000* GRIND-RANGES CONFIGURATION FILE KEYS ITS ENTRIES)                       
051100*-----------------------------------------------------------              
051200*                                                                         
051300* CR-1560: the grinder name typed on early capture-terminal               
051400* firmware did not always match the exact spelling and hyphenation        
051500* used on the GRIND-RANGES configuration extract - "Baratza-              
051600* Encore" against "baratza encore", for instance - so both sides          
051700* of the RANGE-TAB lookup are folded to the same lower-case,              
051800* underscore-separated key before they are compared, here for the         
051900* incoming record and back in X70D001 paragraph 1510 for the              
052000* table.                                                                  
052100*                                                                         
052200 4100-BUILD-NORMALIZED-KEY.                                               
052300     MOVE VI-GRINDER                  TO WK-NORM-RAW.                     
052400     INSPECT WK-NORM-RAW CONVERTING                                       
052500        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                      
052600        TO 'abcdefghijklmnopqrstuvwxyz'.                                  
052700     INSPECT WK-NORM-RAW REPLACING ALL '-' BY SPACE.                      
052800     MOVE 30                          TO LS-TRIM-LEN.                     
052900     PERFORM 4110-BACK-UP-ONE THRU 4110-EXIT                              
053000         UNTIL LS-TRIM-LEN = 0                                            
053100            OR WK-NORM-RAW (LS-TRIM-LEN : 1) NOT = SPACE.                 
053200     MOVE SPACE                       TO WK-NORM-KEY.                     
053300     MOVE ZERO                        TO LS-OUT-POS.                      
053400     IF LS-TRIM-LEN > 0                                                   
053500        PERFORM 4120-COPY-ONE-CHAR THRU 4120-EXIT                         
053600            VARYING LS-IN-POS FROM 1 BY 1                                 
053700            UNTIL LS-IN-POS > LS-TRIM-LEN                                 
053800     END-IF.                                                              
053900*                                                                         
054000* WK-NORM-KEY holds the normalized grinder name ready for the 4200        
054100* lookup.                                                                 
054200*                                                                         
054300 4100-EXIT.                                                               
054400     EXIT.                                                                
054500*                                                                         
054600*                                                                         
054700* Shared trim-from-the-right helper, used both here (against WK-          
054800* NORM-RAW's fixed 30-byte width) and again in 4300 (against VI-          
054900* GRIND-SIZE's 10-byte width) - it only ever moves LS-TRIM-LEN, so        
055000* it works against whatever field the caller aimed LS-TRIM-LEN at         
055100* before the PERFORM.                                                     
055200*                                                                         
055300 4110-BACK-UP-ONE.                                                        
055400     SUBTRACT 1                       FROM LS-TRIM-LEN.                   
055500*                                                                         
055600* LS-TRIM-LEN has been backed up one position, or has already hit         
055700* zero.                                                                   
055800*                                                                         
055900 4110-EXIT.                                                               
056000     EXIT.                                                                
056100*                                                                         
056200*                                                                         
056300* Same collapse-runs-to-one rule as X70D001's 2340-CLEAN-ONE-CHAR         
056400* and X70I001's 2410-CLEAN-ONE-CHAR, just writing an underscore           
056500* instead of a blank at the collapse point - a grinder name of            
056600* "Baratza Encore" (read from an equipment tag with a doubled             
056700* space) normalizes to "baratza_encore" the same as "Baratza-             
056800* Encore" does, one underscore either way.                                
056900*                                                                         
057000 4120-COPY-ONE-CHAR.                                                      
057100     IF WK-NORM-RAW (LS-IN-POS : 1) = SPACE                               
057200        IF LS-OUT-POS = 0                                                 
057300           OR WK-NORM-KEY (LS-OUT-POS : 1) = '_'                          
057400           CONTINUE                                                       
057500        ELSE                                                              
057600           ADD 1                      TO LS-OUT-POS                       
057700           MOVE '_' TO WK-NORM-KEY (LS-OUT-POS : 1)                       
057800        END-IF                                                            
057900     ELSE                                                                 
058000        ADD 1                         TO LS-OUT-POS                       
058100        MOVE WK-NORM-RAW (LS-IN-POS : 1)                                  
058200                          TO WK-NORM-KEY (LS-OUT-POS : 1)                 
058300     END-IF.                                                              
058400*                                                                         
058500* One character of WK-NORM-RAW has been copied, collapsed, or             
058600* dropped for this pass.                                                  
058700*                                                                         
058800 4120-EXIT.                                                               
058900     EXIT.                                                                
059000*                                                                         
059100*                                                                         
059200* Linear scan against RANGE-TAB, same shape as 3210's VOCAB-TAB           
059300* scan - RANGE-IDX is left past RANGE-TOTAL on a miss for 4000 to         
059400* test.                                                                   
059500*                                                                         
059600 4200-FIND-RANGE-ENTRY.                                                   
059700     PERFORM 4210-TEST-RANGE-ENTRY THRU 4210-EXIT                         
059800         VARYING RANGE-IDX FROM 1 BY 1                                    
059900         UNTIL RANGE-IDX > RANGE-TOTAL                                    
060000            OR RANGE-GRINDER-KEY (RANGE-IDX) EQUAL                        
060100               WK-NORM-KEY.                                               
060200*                                                                         
060300* RANGE-IDX past RANGE-TOTAL means no configured range matched            
060400* this grinder.                                                           
060500*                                                                         
060600 4200-EXIT.                                                               
060700     EXIT.                                                                
060800*                                                                         
060900*                                                                         
061000* Empty body, same pattern as 3211/3221 - the VARYING clause in           
061100* 4200 does the comparison.                                               
061200*                                                                         
061300 4210-TEST-RANGE-ENTRY.                                                   
061400*                                                                         
061500* Falls straight through, same pattern as 3211/3221.                      
061600*                                                                         
061700 4210-EXIT.                                                               
061800     EXIT.                                                                
061900*                                                                         
062000*-----------------------------------------------------------              
062100* 4300 - RIGHT-JUSTIFY AND ZERO-FILL THE GRIND-SIZE TEXT                  
062200* (NO FUNCTION NUMVAL AVAILABLE ON THIS COMPILER)                         
062300*-----------------------------------------------------------              
062400*                                                                         
062500* VI-GRIND-SIZE arrives as left-justified display text up to 10           
062600* bytes wide (the capture terminal does not zero-pad it), so this         
062700* paragraph trims the trailing blanks, rejects anything wider than        
062800* three digits outright (no grinder on the floor has ever needed a        
062900* three-digit setting; anything longer is almost always a keying          
063000* error jamming two fields together), and right-justifies what is         
063100* left into a three-byte zero-filled text field before redefining         
063200* it numeric - there is no NUMVAL function on this compiler, so           
063300* the shop's own zero-fill idiom does the conversion by hand.             
063400*                                                                         
063500 4300-CONVERT-GRIND-SIZE.                                                 
063600     MOVE 10                          TO LS-TRIM-LEN.                     
063700     PERFORM 4110-BACK-UP-ONE THRU 4110-EXIT                              
063800         UNTIL LS-TRIM-LEN = 0                                            
063900            OR VI-GRIND-SIZE (LS-TRIM-LEN : 1) NOT = SPACE.               
064000     IF LS-TRIM-LEN = 0 OR LS-TRIM-LEN > 3                                
064100        MOVE ZERO                     TO VO-GRIND-SIZE-NUM                
064200        GO TO 4300-EXIT                                                   
064300     END-IF.                                                              
064400     MOVE '000'                       TO WK-GRIND-NUM-TEXT.               
064500     COMPUTE LS-OUT-POS = 4 - LS-TRIM-LEN.                                
064600     MOVE VI-GRIND-SIZE (1 : LS-TRIM-LEN)                                 
064700          TO WK-GRIND-NUM-TEXT (LS-OUT-POS : LS-TRIM-LEN).                
064800     MOVE WK-GRIND-NUM-TEXT-N          TO VO-GRIND-SIZE-NUM.              
064900*                                                                         
065000* VO-GRIND-SIZE-NUM is ready for the 4000 range comparison, or has        
065100* been forced to zero on an unusable width.                               
065200*                                                                         
065300 4300-EXIT.                                                               
065400     EXIT.                                                                
