000100* **++ X70MTB - BEAN/GRINDER/METHOD REFERENCE TABLES                      
000200* Built once at the start of the X70D001 run from the BEANS,              
000300* GRINDERS and METHODS files (batch flow step 1) and probed               
000400* with a PERFORM VARYING linear scan for every BREW record                
000500* read afterward (see X70D001 paragraph 2100).                            
000600*                                                                         
000700 01 REF-TABLES.                                                           
000800   03 BEAN-TAB.                                                           
000900     05 BEAN-TOTAL              PIC 9(4) COMP VALUE ZERO.                 
001000     05 BEAN-ENTRY OCCURS 0 TO 2000 TIMES                                 
001100                    DEPENDING ON BEAN-TOTAL                               
001200                    INDEXED BY BEAN-IDX.                                  
001300       10 BEAN-KEY-UUID           PIC X(36).                              
001400       10 BEAN-TAB-NAME           PIC X(40).                              
001500       10 BEAN-TAB-ROASTER        PIC X(40).                              
001600   03 GRINDER-TAB.                                                        
001700     05 GRINDER-TOTAL           PIC 9(4) COMP VALUE ZERO.                 
001800     05 GRINDER-ENTRY OCCURS 0 TO 500 TIMES                               
001900                       DEPENDING ON GRINDER-TOTAL                         
002000                       INDEXED BY GRINDER-IDX.                            
002100       10 GRINDER-KEY-UUID        PIC X(36).                              
002200       10 GRINDER-TAB-NAME        PIC X(30).                              
002300   03 METHOD-TAB.                                                         
002400     05 METHOD-TOTAL            PIC 9(4) COMP VALUE ZERO.                 
002500     05 METHOD-ENTRY OCCURS 0 TO 500 TIMES                                
002600                      DEPENDING ON METHOD-TOTAL                           
002700                      INDEXED BY METHOD-IDX.                              
002800       10 METHOD-KEY-UUID         PIC X(36).                              
002900       10 METHOD-TAB-NAME         PIC X(30).                              
003000   03 FILLER                    PIC X(10) VALUE SPACE.                    
