000100* **++ X70D03O - TOOL SUBSTITUTION SUBPROGRAM OUTPUT AREA                 
000200* TI-TOOL-UUIDS with every recognized tool UUID replaced by               
000300* its TOOL-TAB-NAME; unrecognized UUIDs pass through as-is.               
000400*                                                                         
000500 01 TO-TOOL-OUTPUT.                                                       
000600   03 TO-TOOLS               PIC X(80).                                   
000700   03 FILLER                  PIC X(10) VALUE SPACE.                      
