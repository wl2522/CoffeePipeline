000100* **++ X70LGO - NORMALIZED LEGACY LOG RECORD (LEG-LOGS-OUT)               
000200* Written by X70I001 for every LEGACY-LOGS record read; the               
000300* dose unit suffix has been stripped and the note field has               
000400* been split into its four labelled parts.                                
000500*                                                                         
000600 01 LO-LEGACY-LOG-OUT-RECORD.                                             
000700   03 LO-TIMESTAMP             PIC X(19).                                 
000800   03 LO-COFFEE-GRAMS          PIC 9(3).                                  
000900   03 LO-SCORE                 PIC 9(1).                                  
001000   03 LO-BEAN                  PIC X(40).                                 
001100   03 LO-GRIND                 PIC X(10).                                 
001200   03 LO-FLAVOR                PIC X(40).                                 
001300   03 LO-BALANCE               PIC X(40).                                 
001400   03 FILLER                   PIC X(20).                                 
