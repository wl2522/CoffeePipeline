000100* **++ X70RNG - GRIND-RANGE CONFIGURATION RECORD                          
000200* One record per grinder naming the valid GRIND-SIZE window               
000300* for that grinder; loaded into CFG-TABLES (COPY X70CFG) at               
000400* the start of the X70D001 run.                                           
000500*                                                                         
000600 01 RG-RANGE-RECORD.                                                      
000700   03 RG-GRINDER-NAME         PIC X(30).                                  
000800   03 RG-MIN                  PIC S9(3).                                  
000900   03 RG-MAX                  PIC S9(3).                                  
001000   03 FILLER                  PIC X(10).                                  
