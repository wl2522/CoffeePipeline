000100* **++ X70D03I - TOOL SUBSTITUTION SUBPROGRAM INPUT AREA                  
000200* The raw TOOL-UUIDS text from a BREW record, handed to                   
000300* X70D003 for UUID-to-name replacement (rule 5).                          
000400*                                                                         
000500 01 TI-TOOL-INPUT.                                                        
000600   03 TI-TOOL-UUIDS          PIC X(80).                                   
000700   03 FILLER                  PIC X(10) VALUE SPACE.                      
