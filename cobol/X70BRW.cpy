000100* **++ X70BRW - BREW LOG TRANSACTION RECORD (BREWS FILE)                  
000200* One record per brewing event captured at a field terminal.              
000300* Foreign keys join to the BEAN/GRINDER/METHOD tables loaded              
000400* at start of run; a brew whose key misses any of the three               
000500* lookups is rejected (see X70D001 paragraph 2100).                       
000600*                                                                         
000700 01 BR-BREW-RECORD.                                                       
000800   03 BR-UUID                    PIC X(36).                               
000900   03 BR-TIMESTAMP               PIC 9(10).                               
001000   03 BR-GRIND-SIZE              PIC X(10).                               
001100   03 BR-GRIND-WEIGHT            PIC 9(3)V99.                             
001200   03 BR-METHOD-UUID             PIC X(36).                               
001300   03 BR-GRINDER-UUID            PIC X(36).                               
001400   03 BR-BEAN-UUID               PIC X(36).                               
001500   03 BR-TEMPERATURE             PIC 9(3)V9.                              
001600   03 BR-BREW-TIME               PIC 9(4).                                
001700   03 BR-NOTE-TEXT               PIC X(80).                               
001800   03 BR-RATING                  PIC 9(1).                                
001900   03 BR-FIRST-DRIP-TIME         PIC 9(4).                                
002000   03 BR-BLOOMING-TIME           PIC 9(4).                                
002100   03 BR-BEVERAGE-QTY            PIC 9(3)V99.                             
002200   03 BR-BEVERAGE-QTY-TYPE       PIC X(2).                                
002300   03 BR-TOOL-UUIDS              PIC X(80).                               
002400   03 BR-FAVOURITE-FLAG          PIC X(1).                                
002500     88 BR-IS-FAVOURITE                  VALUE 'Y'.                       
002600   03 BR-BEST-BREW-FLAG          PIC X(1).                                
002700     88 BR-IS-BEST-BREW                  VALUE 'Y'.                       
002800   03 FILLER                      PIC X(30).                              
