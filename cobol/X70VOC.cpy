000100* **++ X70VOC - TASTING-NOTE VOCABULARY RECORD                            
000200* One record per allowed adverb/adjective; loaded into                    
000300* CFG-TABLES (COPY X70CFG) at the start of the X70D001 run                
000400* and used by X70D002 to check FLAVOR and BALANCE.                        
000500*                                                                         
000600 01 VC-VOCAB-RECORD.                                                      
000700   03 VC-WORD-TYPE            PIC X(1).                                   
000800     88 VC-IS-ADVERB                  VALUE 'V'.                          
000900     88 VC-IS-FLAVOR-ADJ              VALUE 'F'.                          
001000     88 VC-IS-BALANCE-ADJ             VALUE 'B'.                          
001100   03 VC-WORD                 PIC X(20).                                  
001200   03 FILLER                  PIC X(10).                                  
