000100* **++ X70LEG - LEGACY BREW LOG RECORD (LEGACY-LOGS FILE)                 
000200* One line-sequential text line per legacy log entry, fields              
000300* separated by ';'. Read whole into LG-LINE and UNSTRUNG by               
000400* X70I001 paragraph 2000; semicolon positions are not fixed               
000500* so the sub-fields are not laid out by column here.                      
000600*                                                                         
000700 01 LG-LEGACY-LOG-LINE.                                                   
000800   03 LG-LINE                  PIC X(174).                                
000900   03 FILLER                  PIC X(06) VALUE SPACE.                      
