000100* **++ X70STG - ENRICHED-LOG STAGING TABLE                                
000200* Every candidate ENRICHED-LOG record built while BREWS is                
000300* being read is held here, not written, until the whole file              
000400* has passed validation; only then does paragraph 8000 spin               
000500* through STAGE-ENTRY and WRITE the ENRICHED-LOGS file. This              
000600* keeps the run all-or-nothing without a second file pass.                
000700*                                                                         
000800 01 STAGING-AREA.                                                         
000900   03 STAGE-TOTAL             PIC 9(4) COMP VALUE ZERO.                   
001000   03 STAGE-LIST.                                                         
001100     05 STAGE-ENTRY OCCURS 0 TO 5000 TIMES                                
001200                     DEPENDING ON STAGE-TOTAL                             
001300                     INDEXED BY STAGE-IDX.                                
001400       10 STAGE-RECORD          PIC X(407).                               
001500   03 FILLER                  PIC X(10) VALUE SPACE.                      
