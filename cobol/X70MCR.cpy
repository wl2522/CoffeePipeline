000100* **++ CALL RESULT AREA - SHARED BY ALL X70 SUBPROGRAMS                   
000200* Passed last on every CALL USING list in the X70 family so               
000300* a caller can test MR-RESULT the same way no matter which                
000400* subprogram it just invoked.                                             
000500*                                                                         
000600 01 MR.                                                                   
000700   03 MR-RESULT                  PIC 9(4) COMP VALUE ZERO.                
000800     88 MR-VALID                          VALUE ZERO.                     
000900     88 MR-INVALID                        VALUE 1 THRU 9999.              
001000   03 FILLER REDEFINES MR-RESULT.                                         
001100     05 MR-RESULT-X               PIC X(2).                               
001200   03 MR-FIELD-NAME               PIC X(20) VALUE SPACE.                  
001300   03 MR-RECORD-KEY               PIC X(36) VALUE SPACE.                  
001400   03 MR-TIMESTAMP                PIC 9(10) VALUE ZERO.                   
001500   03 MR-DESCRIPTION              PIC X(70) VALUE SPACE.                  
001600   03 MR-POSITION                 PIC X(50) VALUE SPACE.                  
001700   03 FILLER                      PIC X(10) VALUE SPACE.                  
