000100* **++ X70D02I - VALIDATION SUBPROGRAM INPUT AREA                         
000200* The candidate enriched-log fields X70D002 must check                    
000300* before                                                                  
000400* X70D001 is allowed to write the ENRICHED-LOGS record.                   
000500*                                                                         
000600 01 VI-CANDIDATE.                                                         
000700   03 VI-RATING              PIC 9(1).                                    
000800   03 VI-ROASTER             PIC X(40).                                   
000900   03 VI-BEAN                PIC X(40).                                   
001000   03 VI-GRINDER             PIC X(30).                                   
001100   03 VI-GRIND-SIZE          PIC X(10).                                   
001200   03 VI-TEMPERATURE         PIC 9(3)V9.                                  
001300   03 VI-FLAVOR              PIC X(40).                                   
001400   03 VI-BALANCE             PIC X(40).                                   
001500   03 FILLER                  PIC X(10) VALUE SPACE.                      
